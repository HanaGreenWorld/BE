000010*----------------------------------------------------------------*
000020*  ECOLVL  --  ECO LEVEL REFERENCE TABLE RECORD                  *
000030*  LOADED ONCE INTO A WORKING-STORAGE TABLE, SORTED ASCENDING    *
000040*  ON EL-REQUIRED-POINTS (EL-LEVEL-SEQ CARRIES THE SAME ORDER).  *
000050*  RECORD LENGTH IS 43 BYTES.                                    *
000060*----------------------------------------------------------------*
000070 01  WS-ENT-ECO-LEVEL.
000080     05  EL-LEVEL-CODE             PIC X(12).
000090     05  EL-LEVEL-NAME             PIC X(20).
000100     05  EL-REQUIRED-POINTS        PIC 9(9).
000110     05  EL-LEVEL-SEQ              PIC 9(2).
