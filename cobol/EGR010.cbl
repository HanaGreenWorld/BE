000010******************************************************************
000020* PROGRAM:  EGR010
000030* SYSTEM :  ECO-SEED REWARDS BATCH SUITE
000040* AUTHOR :  W. T. HASKELL
000050*
000060* DESCRIPTION:
000070*   DAILY POINT-POSTING RUN.  READS THE MEMBER PROFILE MASTER
000080*   INTO A WORKING TABLE, THEN READS THE DAY'S POINT TRANSACTION
000090*   REQUEST FILE IN ARRIVAL ORDER, POSTS EACH REQUEST AGAINST THE
000100*   MEMBER'S BALANCE, WRITES A POINT LEDGER RECORD FOR EACH
000110*   REQUEST POSTED, REWRITES THE MASTER WITH UPDATED BALANCES,
000120*   AND PRINTS THE POSTING SUMMARY REPORT.
000130******************************************************************
000140*                       CHANGE LOG
000150*----------------------------------------------------------------*
000160*  DATE       BY   TICKET     DESCRIPTION                        *
000170*----------------------------------------------------------------*
000180*  08/14/1989 WTH  INITIAL   ORIGINAL CODING - POSTING OF QUIZ,   WTH0814 
000190*             WALK AND E-RECEIPT EARN CATEGORIES ONLY.            WTH0814 
000200*  02/02/1990 WTH  RQ-0114   ADDED CONVERT-TO-BANK-MONEY (TXN     WTH0202 
000210*             TYPE C) AND DONATION (TYPE U) POSTING LOGIC.        WTH0202 
000220*  09/19/1991 RLB  RQ-0231   ADDED ECO-CHALLENGE AND ECO-MERCHANT RLB0919 
000230*             CATEGORIES; SEPARATED DERIVE-POINTS BY CATEGORY.    RLB0919 
000240*  06/03/1993 RLB  RQ-0355   ADDED TEAM-CHALLENGE CATEGORY (TC).  RLB0603 
000250*  11/28/1994 DMK  RQ-0409   INSUFFICIENT BALANCE NOW REJECTS     DMK1128 
000260*             THE WHOLE REQUEST INSTEAD OF POSTING A PARTIAL.     DMK1128 
000270*  03/15/1996 DMK  RQ-0488   ADDED CARBON-SAVED ACCUMULATION ON   DMK0315 
000280*             EARN POSTING (LIFETIME AND MONTH-TO-DATE).          DMK0315 
000290*  10/02/1997 PJQ  RQ-0552   REJECT LINES NOW CARRY AN ERROR      PJQ1002 
000300*             CODE COLUMN ON THE PRINTED SUMMARY.                 PJQ1002 
000310*  12/29/1998 PJQ  Y2K-0031  YEAR 2000 REVIEW - TXN-DATE AND ALL  PJQ1229 
000320*             DATE FIELDS CONFIRMED FOUR-DIGIT YEAR.  NO CHANGE.  PJQ1229 
000330*  07/11/2000 SRA  RQ-0619   MEMBER TABLE CAPACITY RAISED TO      SRA0711 
000340*             4000 ENTRIES FOR BRANCH CONSOLIDATION.              SRA0711 
000350*  04/06/2002 SRA  RQ-0673   TOTAL-USED FOOTER NOW INCLUDES       SRA0406
000360*             CONVERTED AMOUNTS PER FINANCE RECONCILIATION.       SRA0406
000362*  09/14/2004 DLR  RQ-4415   POSTING SUMMARY WAS BREAKING ON      DLR0914
000363*             LEDGER STREAM ADJACENCY, BUT PTXNREQ IS NOT SORTED  DLR0914
000364*             BY MEMBER-ID SO INTERLEAVED REQUESTS SPLIT INTO     DLR0914
000365*             SEPARATE LINES.  EARNED/CONVERTED/USED NOW ACCUM-   DLR0914
000366*             ULATE ON THE MEMBER TABLE ROW; SUMMARY PRINTS FROM  DLR0914
000367*             THE TABLE AT END OF RUN, ONE LINE PER MEMBER.       DLR0914
000368*  11/03/2004 DLR  RQ-4429   RQ-0673 PATCHED THE WS-TOT-USED       DLR1103
000369*             FOOTER ONLY - MT-USED (MT-IDX) WAS NEVER MIRRORED,  DLR1103
000371*             SO A MEMBER WITH A CONVERT TXN SHOWED AN UNDER-     DLR1103
000372*             STATED USED FIGURE ON THEIR OWN SUMMARY LINE WHILE  DLR1103
000373*             THE FOOTER WAS CORRECT.  2500-POST-CONVERT-OR-USE   DLR1103
000374*             NOW ADDS TO MT-USED (MT-IDX) IN THE SAME BLOCK AS   DLR1103
000375*             THE FOOTER ADD.                                     DLR1103
000379******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    EGR010.
000400 AUTHOR.        W. T. HASKELL.
000410 INSTALLATION.  HANA GREENWORLD DATA CENTER.
000420 DATE-WRITTEN.  08/14/1989.
000430 DATE-COMPILED.
000440 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000450*----------------------------------------------------------------*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS ECO-CATEGORY   IS 'QZ' 'WK' 'ER' 'EC' 'EM' 'TC'
000510                              'HM' 'DN'
000520     UPSI-0 ON STATUS IS UPSI-0-ON
000530            OFF STATUS IS UPSI-0-OFF.
000540
000550 INPUT-OUTPUT SECTION.
000560
000570 FILE-CONTROL.
000580
000590     SELECT ENT-MEMBER-MASTER
000600         ASSIGN TO 'MEMBPRO'
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS FS-MEMBER-MASTER.
000630
000640     SELECT ENT-PTXN-REQUEST
000650         ASSIGN TO 'PTXNREQ'
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS FS-PTXN-REQUEST.
000680
000690     SELECT SAL-PT-LEDGER
000700         ASSIGN TO 'PTLEDGR'
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-PT-LEDGER.
000730
000740     SELECT SAL-MEMBER-MASTER
000750         ASSIGN TO 'MEMBPRO-OUT'
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS FS-MEMBER-MASTER-O.
000780
000790     SELECT SAL-RPT010
000800         ASSIGN TO 'RPT010'
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS FS-RPT010.
000830
000840*----------------------------------------------------------------*
000850 DATA DIVISION.
000860
000870 FILE SECTION.
000880
000890 FD  ENT-MEMBER-MASTER.
000900     COPY MEMBPRO.
000910
000920 FD  ENT-PTXN-REQUEST.
000930     COPY PTXNREQ.
000940
000950 FD  SAL-PT-LEDGER.
000960 01  WS-SAL-PT-LEDGER-REC              PIC X(66).
000970
000980 FD  SAL-MEMBER-MASTER.
000990 01  WS-SAL-MEMBER-MASTER-REC          PIC X(120).
001000
001010 FD  SAL-RPT010.
001020 01  WS-SAL-RPT010-REC                 PIC X(132).
001030
001040*----------------------------------------------------------------*
001050 WORKING-STORAGE SECTION.
001060*----------------------------------------------------------------*
001070*    OUTPUT RECORD LAYOUTS - MOVED TO THE FD BUFFER BEFORE WRITE *
001080*----------------------------------------------------------------*
001090 01  WS-SAL-PT-LEDGER.
001100     COPY PTLEDGR.
001110
001120 01  WS-SAL-RPT010-LINE.
001130     COPY RPT010.
001140
001150*----------------------------------------------------------------*
001160*    IN-MEMORY MEMBER PROFILE TABLE - LOADED FROM ENT-MEMBER-    *
001170*    MASTER AT START OF RUN, REWRITTEN AT END OF RUN.            *
001180*----------------------------------------------------------------*
001190 01  WS-MASTER-TABLE.
001200     05  MT-ENTRY-COUNT                PIC 9(4)  COMP.
001210     05  MT-ENTRY OCCURS 4000 TIMES
001220                  INDEXED BY MT-IDX.
001230         10  MT-MEMBER-ID              PIC 9(9).
001240         10  MT-MEMBER-NAME            PIC X(20).
001250         10  MT-MEMBER-STATUS          PIC X(1).
001260         10  MT-CURRENT-POINTS         PIC S9(9).
001270         10  MT-TOTAL-POINTS           PIC S9(11).
001280         10  MT-MONTH-POINTS           PIC S9(9).
001290         10  MT-BANK-MONEY             PIC S9(11).
001300         10  MT-CARBON-SAVED-KG        PIC S9(7)V9(2).
001310         10  MT-MONTH-CARBON-KG        PIC S9(7)V9(2).
001320         10  MT-ACTIVITY-COUNT         PIC 9(7).
001330         10  MT-MONTH-ACTIVITY-CNT     PIC 9(5).
001340         10  MT-LEVEL-CODE             PIC X(12).
001350         10  MT-TEAM-ID                PIC 9(7).
001352         10  MT-EARNED                 PIC S9(9) VALUE 0.
001354         10  MT-CONVERTED              PIC S9(9) VALUE 0.
001356         10  MT-USED                   PIC S9(9) VALUE 0.
001358         10  MT-POSTED-FLAG            PIC X(1)  VALUE 'N'.
001359             88  MT-WAS-POSTED             VALUE 'Y'.
001360*----------------------------------------------------------------*
001370*    RQ-4415 04/02/09 DLR - PTXNREQ ARRIVES IN RAW ARRIVAL ORDER,*
001380*    NOT GROUPED BY MEMBER-ID, SO THE POSTING SUMMARY CAN NO     *
001390*    LONGER BREAK ON LEDGER STREAM ADJACENCY.  EARNED/CONVERTED/ *
001395*    USED ARE NOW ACCUMULATED ON THE MATCHED TABLE ROW ABOVE AND *
001397*    THE SUMMARY IS PRINTED FROM THE TABLE AT END OF RUN.        *
001400*----------------------------------------------------------------*
001490
001500 01  WS-RUN-TOTALS.
001510     05  WS-TOT-READ                   PIC 9(7)  COMP VALUE 0.
001520     05  WS-TOT-POSTED                 PIC 9(7)  COMP VALUE 0.
001530     05  WS-TOT-REJECTED               PIC 9(7)  COMP VALUE 0.
001540     05  WS-TOT-EARNED                 PIC S9(9) VALUE 0.
001550     05  WS-TOT-CONVERTED              PIC S9(9) VALUE 0.
001560     05  WS-TOT-USED                   PIC S9(9) VALUE 0.
001570
001580*----------------------------------------------------------------*
001590*    WORKING FIELDS FOR ONE TRANSACTION REQUEST BEING POSTED     *
001600*----------------------------------------------------------------*
001610 01  WS-DERIVED-AMOUNT                 PIC 9(7)  VALUE 0.
001620 01  WS-REJECT-SWITCH                  PIC X(1)  VALUE 'N'.
001630     88  WS-REQUEST-REJECTED               VALUE 'Y'.
001640 01  WS-REJECT-REASON                  PIC X(20) VALUE SPACES.
001650 01  WS-TABLE-FOUND-SWITCH             PIC X(1)  VALUE 'N'.
001660     88  WS-MEMBER-FOUND                   VALUE 'Y'.
001670
001680*----------------------------------------------------------------*
001690*    THE DIVIDE-BY-1000 RESULT FOR THE WALKING CATEGORY SHARES  *
001700*    THE SAME STORAGE AS THE RAW STEPS FIGURE VIA REDEFINES.    *
001710*----------------------------------------------------------------*
001720 01  WS-WALK-STEPS-AREA.
001730     05  WS-WALK-STEPS                 PIC 9(7)  VALUE 0.
001740 01  WS-WALK-RESULT-AREA REDEFINES WS-WALK-STEPS-AREA.
001750     05  WS-WALK-RESULT                PIC 9(7).
001760
001770 01  WS-TXN-DATE-AREA.
001780     05  WS-TXN-DATE                   PIC 9(8)  VALUE ZEROES.
001790 01  WS-TXN-DATE-PARTS REDEFINES WS-TXN-DATE-AREA.
001800     05  WS-TXN-YEAR                   PIC 9(4).
001810     05  WS-TXN-MONTH                  PIC 9(2).
001820     05  WS-TXN-DAY                    PIC 9(2).
001830
001840 01  WS-CURRENT-DATE                   PIC 9(8) VALUE ZEROES.
001850 01  WS-RUN-DATE-EDIT REDEFINES WS-CURRENT-DATE.
001860     05  WS-RDE-YEAR                   PIC 9(4).
001870     05  WS-RDE-MONTH                  PIC 9(2).
001880     05  WS-RDE-DAY                    PIC 9(2).
001890
001900 01  WS-SUBSCRIPTS.
001910     05  WS-SUB-1                      PIC 9(4)  COMP VALUE 0.
001920     05  WS-LINE-COUNT                 PIC 9(3)  COMP VALUE 0.
001930
001940*----------------------------------------------------------------*
001950*    FILE STATUS SWITCHES                                        *
001960*----------------------------------------------------------------*
001970 01  FS-STATUS-GROUP.
001980     05  FS-MEMBER-MASTER              PIC X(2).
001990         88  FS-MEMBER-MASTER-OK           VALUE '00'.
002000         88  FS-MEMBER-MASTER-EOF          VALUE '10'.
002010     05  FS-PTXN-REQUEST                PIC X(2).
002020         88  FS-PTXN-REQUEST-OK             VALUE '00'.
002030         88  FS-PTXN-REQUEST-EOF            VALUE '10'.
002040     05  FS-PT-LEDGER                  PIC X(2).
002050         88  FS-PT-LEDGER-OK               VALUE '00'.
002060     05  FS-MEMBER-MASTER-O            PIC X(2).
002070         88  FS-MEMBER-MASTER-O-OK         VALUE '00'.
002080     05  FS-RPT010                     PIC X(2).
002090         88  FS-RPT010-OK                  VALUE '00'.
002100
002101*----------------------------------------------------------------*
002102*    STANDALONE WORK ITEM - HIGH-WATER LIMIT ON THE IN-MEMORY    *
002103*    MEMBER TABLE, TESTED BY 1210-LOAD-MASTER-ROW BEFORE EACH    *
002104*    ROW IS ADDED SO A CONSOLIDATION-DRIVEN GROWTH IN THE MASTER *
002105*    NEVER OVERFLOWS THE OCCURS TABLE SILENTLY.                  *
002106*----------------------------------------------------------------*
002107 77  WS-TABLE-MAX-ENTRIES              PIC 9(4) COMP VALUE 4000.
002108
002110*----------------------------------------------------------------*
002120 PROCEDURE DIVISION.
002130*----------------------------------------------------------------*
002140
002150     PERFORM 1000-INITIALIZE-RUN
002160        THRU 1000-INITIALIZE-RUN-FIN.
002170
002180     PERFORM 2000-PROCESS-REQUESTS
002190        THRU 2000-PROCESS-REQUESTS-FIN
002200       UNTIL FS-PTXN-REQUEST-EOF.
002210
002220     PERFORM 3000-FINALIZE-RUN
002230        THRU 3000-FINALIZE-RUN-FIN.
002240
002250     DISPLAY 'EGR010 REQUESTS READ    : ' WS-TOT-READ.
002260     DISPLAY 'EGR010 REQUESTS POSTED  : ' WS-TOT-POSTED.
002270     DISPLAY 'EGR010 REQUESTS REJECTED: ' WS-TOT-REJECTED.
002280
002290     STOP RUN.
002300
002310*----------------------------------------------------------------*
002320 1000-INITIALIZE-RUN.
002330
002340     PERFORM 1100-OPEN-FILES
002350        THRU 1100-OPEN-FILES-FIN.
002360
002370* PJQ1229 - Y2K REVIEW: RUN DATE ACCEPTED WITH A FOUR-DIGIT YEAR
002380     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
002390     INITIALIZE WS-RUN-TOTALS.
002400
002410     PERFORM 1200-LOAD-MASTER-TABLE
002420        THRU 1200-LOAD-MASTER-TABLE-FIN.
002430
002440     PERFORM 1300-PRINT-HEADINGS
002450        THRU 1300-PRINT-HEADINGS-FIN.
002460
002470 1000-INITIALIZE-RUN-FIN.
002480     EXIT.
002490
002500*----------------------------------------------------------------*
002510 1100-OPEN-FILES.
002520
002530     OPEN INPUT  ENT-MEMBER-MASTER.
002540     OPEN INPUT  ENT-PTXN-REQUEST.
002550     OPEN OUTPUT SAL-PT-LEDGER.
002560     OPEN OUTPUT SAL-MEMBER-MASTER.
002570     OPEN OUTPUT SAL-RPT010.
002580
002590     IF NOT FS-MEMBER-MASTER-OK
002600        DISPLAY 'EGR010 CANNOT OPEN MEMBER MASTER - ABEND'
002610        DISPLAY 'FILE STATUS: ' FS-MEMBER-MASTER
002620        STOP RUN
002630     END-IF.
002640
002650     IF NOT FS-PTXN-REQUEST-OK
002660        DISPLAY 'EGR010 CANNOT OPEN TXN REQUEST FILE - ABEND'
002670        DISPLAY 'FILE STATUS: ' FS-PTXN-REQUEST
002680        STOP RUN
002690     END-IF.
002700
002710     IF UPSI-0-ON
002720        DISPLAY 'EGR010 RUNNING WITH DIAGNOSTIC SWITCH ON'
002730     END-IF.
002740
002750 1100-OPEN-FILES-FIN.
002760     EXIT.
002770
002780*----------------------------------------------------------------*
002790*    LOAD THE MEMBER PROFILE MASTER SEQUENTIALLY INTO THE       *
002800*    WORKING-STORAGE TABLE.  MASTER ARRIVES SORTED ASCENDING    *
002810*    ON MEMBER-ID SO THE TABLE IS ALSO IN THAT ORDER.           *
002820*----------------------------------------------------------------*
002830 1200-LOAD-MASTER-TABLE.
002840
002850     MOVE 0 TO MT-ENTRY-COUNT.
002860
002870     READ ENT-MEMBER-MASTER
002880         AT END SET FS-MEMBER-MASTER-EOF TO TRUE.
002890
002900     PERFORM 1210-LOAD-MASTER-ROW
002910        THRU 1210-LOAD-MASTER-ROW-FIN
002920        UNTIL FS-MEMBER-MASTER-EOF.
002930
002940* RESET THE EOF SWITCH - IT WAS BORROWED TO DRIVE THE LOAD LOOP
002950     SET FS-MEMBER-MASTER-OK TO TRUE.
002960
002970 1200-LOAD-MASTER-TABLE-FIN.
002980     EXIT.
002990
003000*----------------------------------------------------------------*
003010 1210-LOAD-MASTER-ROW.
003020
003025     IF MT-ENTRY-COUNT NOT < WS-TABLE-MAX-ENTRIES
003026         DISPLAY 'EGR010 - MEMBER TABLE FULL - RUN ABORTED'
003027         MOVE 16 TO RETURN-CODE
003028         STOP RUN
003029     END-IF.
003030     ADD 1 TO MT-ENTRY-COUNT.
003040     SET MT-IDX TO MT-ENTRY-COUNT.
003050     MOVE MP-MEMBER-ID          TO MT-MEMBER-ID (MT-IDX).
003060     MOVE MP-MEMBER-NAME        TO MT-MEMBER-NAME (MT-IDX).
003070     MOVE MP-MEMBER-STATUS      TO MT-MEMBER-STATUS (MT-IDX).
003080     MOVE MP-CURRENT-POINTS     TO MT-CURRENT-POINTS (MT-IDX).
003090     MOVE MP-TOTAL-POINTS       TO MT-TOTAL-POINTS (MT-IDX).
003100     MOVE MP-MONTH-POINTS       TO MT-MONTH-POINTS (MT-IDX).
003110     MOVE MP-BANK-MONEY         TO MT-BANK-MONEY (MT-IDX).
003120     MOVE MP-CARBON-SAVED-KG    TO MT-CARBON-SAVED-KG (MT-IDX).
003130     MOVE MP-MONTH-CARBON-KG    TO MT-MONTH-CARBON-KG (MT-IDX).
003140     MOVE MP-ACTIVITY-COUNT     TO MT-ACTIVITY-COUNT (MT-IDX).
003150     MOVE MP-MONTH-ACTIVITY-CNT
003160                           TO MT-MONTH-ACTIVITY-CNT (MT-IDX).
003170     MOVE MP-LEVEL-CODE         TO MT-LEVEL-CODE (MT-IDX).
003180     MOVE MP-TEAM-ID            TO MT-TEAM-ID (MT-IDX).
003182     MOVE 0                     TO MT-EARNED (MT-IDX).
003184     MOVE 0                     TO MT-CONVERTED (MT-IDX).
003186     MOVE 0                     TO MT-USED (MT-IDX).
003188     MOVE 'N'                   TO MT-POSTED-FLAG (MT-IDX).
003190
003200     READ ENT-MEMBER-MASTER
003210         AT END SET FS-MEMBER-MASTER-EOF TO TRUE
003220     END-READ.
003230
003240 1210-LOAD-MASTER-ROW-FIN.
003250     EXIT.
003260
003270*----------------------------------------------------------------*
003280 1300-PRINT-HEADINGS.
003290
003300     MOVE SPACES TO WS-SAL-RPT010-LINE.
003310     MOVE WS-RDE-MONTH TO R010-H1-RUN-DATE-MM.
003320     MOVE WS-RDE-DAY   TO R010-H1-RUN-DATE-DD.
003330     MOVE WS-RDE-YEAR  TO R010-H1-RUN-DATE-YYYY.
003340     MOVE R010-HEADING-1 TO WS-SAL-RPT010-REC.
003350     WRITE WS-SAL-RPT010-REC.
003360
003370     MOVE R010-HEADING-2 TO WS-SAL-RPT010-REC.
003380     WRITE WS-SAL-RPT010-REC.
003390
003400 1300-PRINT-HEADINGS-FIN.
003410     EXIT.
003420
003430*----------------------------------------------------------------*
003440 2000-PROCESS-REQUESTS.
003450
003460     PERFORM 2100-READ-TXN-REQUEST
003470        THRU 2100-READ-TXN-REQUEST-FIN.
003480
003490     IF NOT FS-PTXN-REQUEST-EOF
003500         ADD 1 TO WS-TOT-READ
003510         MOVE 'N' TO WS-REJECT-SWITCH
003520         MOVE SPACES TO WS-REJECT-REASON
003530         MOVE PQ-TXN-DATE TO WS-TXN-DATE
003540
003550         IF WS-TXN-YEAR = 0
003560             MOVE 'Y' TO WS-REJECT-SWITCH
003570             MOVE 'INVALID TXN DATE' TO WS-REJECT-REASON
003580         END-IF
003590
003600         IF NOT WS-REQUEST-REJECTED
003610             PERFORM 2200-LOOKUP-MEMBER
003620                THRU 2200-LOOKUP-MEMBER-FIN
003630         END-IF
003640
003650         IF NOT WS-REQUEST-REJECTED
003660             PERFORM 2300-DERIVE-POINTS
003670                THRU 2300-DERIVE-POINTS-FIN
003680         END-IF
003690
003700         IF NOT WS-REQUEST-REJECTED
003710             EVALUATE PQ-TXN-TYPE
003720                 WHEN 'E'
003730                     PERFORM 2400-POST-EARN
003740                        THRU 2400-POST-EARN-FIN
003750                 WHEN OTHER
003760                     PERFORM 2500-POST-CONVERT-OR-USE
003770                        THRU 2500-POST-CONVERT-OR-USE-FIN
003780             END-EVALUATE
003790         END-IF
003800
003810         IF WS-REQUEST-REJECTED
003820             ADD 1 TO WS-TOT-REJECTED
003830             PERFORM 2950-PRINT-REJECT-LINE
003840                THRU 2950-PRINT-REJECT-LINE-FIN
003850         ELSE
003860             ADD 1 TO WS-TOT-POSTED
003870             PERFORM 2600-WRITE-LEDGER-RECORD
003880                THRU 2600-WRITE-LEDGER-RECORD-FIN
003890         END-IF
003900     END-IF.
003910
003920 2000-PROCESS-REQUESTS-FIN.
003930     EXIT.
003940
003950*----------------------------------------------------------------*
003960 2100-READ-TXN-REQUEST.
003970
003980     READ ENT-PTXN-REQUEST
003990         AT END SET FS-PTXN-REQUEST-EOF TO TRUE
004000     END-READ.
004010
004020 2100-READ-TXN-REQUEST-FIN.
004030     EXIT.
004040
004050*----------------------------------------------------------------*
004060*    LOCATE THE REQUEST'S MEMBER IN THE IN-MEMORY TABLE BY A    *
004070*    STRAIGHT SEQUENTIAL SEARCH (MASTER IS NOT LARGE ENOUGH TO  *
004080*    JUSTIFY A BINARY SEARCH FOR THIS RUN'S VOLUMES).           *
004090*----------------------------------------------------------------*
004100 2200-LOOKUP-MEMBER.
004110
004120     MOVE 'N' TO WS-TABLE-FOUND-SWITCH.
004130     SET MT-IDX TO 1.
004140
004150     PERFORM 2210-CHECK-MEMBER-ROW
004160        THRU 2210-CHECK-MEMBER-ROW-FIN
004170        VARYING WS-SUB-1 FROM 1 BY 1
004180          UNTIL WS-SUB-1 > MT-ENTRY-COUNT
004190             OR WS-MEMBER-FOUND.
004200
004210     IF NOT WS-MEMBER-FOUND
004220         MOVE 'Y' TO WS-REJECT-SWITCH
004230         MOVE 'MEMBER NOT FOUND' TO WS-REJECT-REASON
004240     ELSE
004250         IF MT-MEMBER-STATUS (MT-IDX) NOT = 'A'
004260             MOVE 'Y' TO WS-REJECT-SWITCH
004270             MOVE 'MEMBER NOT ACTIVE' TO WS-REJECT-REASON
004280         END-IF
004290     END-IF.
004300
004310 2200-LOOKUP-MEMBER-FIN.
004320     EXIT.
004330
004340*----------------------------------------------------------------*
004350 2210-CHECK-MEMBER-ROW.
004360
004370     SET MT-IDX TO WS-SUB-1.
004380     IF MT-MEMBER-ID (MT-IDX) = PQ-MEMBER-ID
004390         MOVE 'Y' TO WS-TABLE-FOUND-SWITCH
004400     END-IF.
004410
004420 2210-CHECK-MEMBER-ROW-FIN.
004430     EXIT.
004440
004450*----------------------------------------------------------------*
004460*    DERIVE THE POINTS AMOUNT FOR THIS REQUEST PER THE CATEGORY *
004470*    RULES.  WK AND QZ AND EC EARNS IGNORE THE REQUESTED        *
004480*    POINTS-AMOUNT; ALL OTHER CATEGORIES TAKE IT AS GIVEN.      *
004490*----------------------------------------------------------------*
004500 2300-DERIVE-POINTS.
004510
004520     MOVE 0 TO WS-DERIVED-AMOUNT.
004530
004540     IF PQ-CATEGORY NOT ECO-CATEGORY
004550         MOVE 'Y' TO WS-REJECT-SWITCH
004560         MOVE 'INVALID CATEGORY' TO WS-REJECT-REASON
004570     END-IF.
004580
004590     IF WS-REQUEST-REJECTED
004600         GO TO 2300-DERIVE-POINTS-FIN
004610     END-IF.
004620
004630     EVALUATE TRUE
004640         WHEN PQ-CAT-WALK
004650             PERFORM 2310-DERIVE-WALK-POINTS
004660                THRU 2310-DERIVE-WALK-POINTS-FIN
004670         WHEN PQ-CAT-QUIZ
004680             MOVE 5 TO WS-DERIVED-AMOUNT
004690         WHEN PQ-CAT-ECOCHALLENGE
004700             MOVE 10 TO WS-DERIVED-AMOUNT
004710         WHEN OTHER
004720             MOVE PQ-POINTS-AMOUNT TO WS-DERIVED-AMOUNT
004730     END-EVALUATE.
004740
004750 2300-DERIVE-POINTS-FIN.
004760     EXIT.
004770
004780*----------------------------------------------------------------*
004790 2310-DERIVE-WALK-POINTS.
004800
004810     MOVE PQ-UNITS TO WS-WALK-STEPS.
004820     DIVIDE WS-WALK-STEPS BY 1000
004830        GIVING WS-WALK-RESULT.
004840     MOVE WS-WALK-RESULT TO WS-DERIVED-AMOUNT.
004850
004860     IF WS-DERIVED-AMOUNT = 0 AND PQ-UNITS > 0
004870         MOVE 1 TO WS-DERIVED-AMOUNT
004880     END-IF.
004890
004900 2310-DERIVE-WALK-POINTS-FIN.
004910     EXIT.
004920
004930*----------------------------------------------------------------*
004940*    POST AN EARN.  BALANCE, LIFETIME AND MONTH-TO-DATE POINT   *
004950*    COUNTERS, ACTIVITY COUNTERS AND CARBON-SAVED ARE ALL       *
004960*    UPDATED HERE - SEE RQ-0488 ABOVE.                          *
004970*----------------------------------------------------------------*
004980 2400-POST-EARN.
004990
005000     ADD WS-DERIVED-AMOUNT TO MT-CURRENT-POINTS (MT-IDX).
005010     ADD WS-DERIVED-AMOUNT TO MT-TOTAL-POINTS (MT-IDX).
005020     ADD WS-DERIVED-AMOUNT TO MT-MONTH-POINTS (MT-IDX).
005030     ADD 1 TO MT-ACTIVITY-COUNT (MT-IDX).
005040     ADD 1 TO MT-MONTH-ACTIVITY-CNT (MT-IDX).
005050
005060     PERFORM 2450-ACCUMULATE-CARBON
005070        THRU 2450-ACCUMULATE-CARBON-FIN.
005080
005090     MOVE WS-DERIVED-AMOUNT TO PL-POINTS-SIGNED.
005100     MOVE MT-CURRENT-POINTS (MT-IDX) TO PL-BALANCE-AFTER.
005110     ADD WS-DERIVED-AMOUNT TO WS-TOT-EARNED.
005120     ADD WS-DERIVED-AMOUNT TO MT-EARNED (MT-IDX).
005130
005140 2400-POST-EARN-FIN.
005150     EXIT.
005160
005170*----------------------------------------------------------------*
005180*    CARBON CREDIT PER EARN ACTIVITY - ONE HUNDREDTH OF A KG     *
005190*    PER DERIVED POINT, ADDED TO BOTH LIFETIME AND MONTH-TO-     *
005200*    DATE COUNTERS.  SAME DIVISOR THE ECO-LEVEL RUN USES FOR     *
005210*    TEAM CARBON (POINTS OVER 100) SO ONE CREDIT SCALE APPLIES   *
005220*    ACROSS THE WHOLE PROGRAM.                                   *
005230*----------------------------------------------------------------*
005240 2450-ACCUMULATE-CARBON.
005250
005260     COMPUTE MT-CARBON-SAVED-KG (MT-IDX) =
005270             MT-CARBON-SAVED-KG (MT-IDX) +
005280             (WS-DERIVED-AMOUNT / 100).
005290
005300     COMPUTE MT-MONTH-CARBON-KG (MT-IDX) =
005310             MT-MONTH-CARBON-KG (MT-IDX) +
005320             (WS-DERIVED-AMOUNT / 100).
005330
005340 2450-ACCUMULATE-CARBON-FIN.
005350     EXIT.
005360
005370*----------------------------------------------------------------*
005380*    POST A CONVERT (C) OR USE/DONATE (U).  BOTH DEDUCT FROM    *
005390*    CURRENT-POINTS AFTER AN INSUFFICIENT-BALANCE CHECK; ONLY   *
005400*    CONVERT ALSO CREDITS BANK-MONEY 1:1.                       *
005410*----------------------------------------------------------------*
005420 2500-POST-CONVERT-OR-USE.
005430
005440     IF WS-DERIVED-AMOUNT > MT-CURRENT-POINTS (MT-IDX)
005450         MOVE 'Y' TO WS-REJECT-SWITCH
005460         MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-REASON
005470     ELSE
005480         SUBTRACT WS-DERIVED-AMOUNT
005490             FROM MT-CURRENT-POINTS (MT-IDX)
005500
005510         IF PQ-TXN-TYPE = 'C'
005520             ADD WS-DERIVED-AMOUNT TO MT-BANK-MONEY (MT-IDX)
005530             ADD WS-DERIVED-AMOUNT TO WS-TOT-CONVERTED
005540             ADD WS-DERIVED-AMOUNT TO MT-CONVERTED (MT-IDX)
005550         ELSE
005560             ADD WS-DERIVED-AMOUNT TO WS-TOT-USED
005570             ADD WS-DERIVED-AMOUNT TO MT-USED (MT-IDX)
005580         END-IF
005590
005600* RQ-0673 - TOTAL-USED CARRIES CONVERTED AMOUNTS TOO, FOOTER AND
005605* PER-MEMBER SUMMARY LINE ALIKE - SEE CHANGE LOG.
005610         IF PQ-TXN-TYPE = 'C'
005615             ADD WS-DERIVED-AMOUNT TO WS-TOT-USED
005620             ADD WS-DERIVED-AMOUNT TO MT-USED (MT-IDX)
005630         END-IF
005640
005650         COMPUTE PL-POINTS-SIGNED = 0 - WS-DERIVED-AMOUNT
005660         MOVE MT-CURRENT-POINTS (MT-IDX) TO PL-BALANCE-AFTER
005670     END-IF.
005680
005690 2500-POST-CONVERT-OR-USE-FIN.
005700     EXIT.
005710
005720*----------------------------------------------------------------*
005730 2600-WRITE-LEDGER-RECORD.
005740
005750     MOVE PQ-TXN-DATE     TO PL-TXN-DATE.
005760     MOVE PQ-MEMBER-ID    TO PL-MEMBER-ID.
005770     MOVE PQ-TXN-TYPE     TO PL-TXN-TYPE.
005780     MOVE PQ-CATEGORY     TO PL-CATEGORY.
005790     MOVE PQ-DESCRIPTION  TO PL-DESCRIPTION.
005800
005810     MOVE WS-SAL-PT-LEDGER TO WS-SAL-PT-LEDGER-REC.
005820     WRITE WS-SAL-PT-LEDGER-REC.
005830
005900     MOVE 'Y' TO MT-POSTED-FLAG (MT-IDX).
005910
005920 2600-WRITE-LEDGER-RECORD-FIN.
005930     EXIT.
005940
005950*    PRINT ONE POSTING SUMMARY LINE FOR THE TABLE ROW AT MT-IDX.  *
005960*    CALLED FROM THE END-OF-RUN SWEEP IN 3050-PRINT-POSTING-      *
005970*    SUMMARY FOR EVERY MEMBER FLAGGED MT-WAS-POSTED THIS RUN.     *
006130*----------------------------------------------------------------*
006140 2900-PRINT-POSTING-LINE.
006150
006160     MOVE SPACES TO WS-SAL-RPT010-LINE.
006170     MOVE MT-MEMBER-ID (MT-IDX) TO R010-DT-MEMBER-ID.
006180     MOVE MT-MEMBER-NAME (MT-IDX) TO R010-DT-MEMBER-NAME.
006190     MOVE MT-EARNED (MT-IDX) TO R010-DT-EARNED.
006200     MOVE MT-CONVERTED (MT-IDX) TO R010-DT-CONVERTED.
006210     MOVE MT-USED (MT-IDX) TO R010-DT-USED.
006220     MOVE MT-CURRENT-POINTS (MT-IDX) TO R010-DT-CLOSING-BAL.
006230     MOVE R010-DETAIL-LINE TO WS-SAL-RPT010-REC.
006240     WRITE WS-SAL-RPT010-REC.
006250
006260 2900-PRINT-POSTING-LINE-FIN.
006270     EXIT.
006280
006290*----------------------------------------------------------------*
006300 2950-PRINT-REJECT-LINE.
006310
006320     MOVE SPACES TO WS-SAL-RPT010-LINE.
006330     MOVE PQ-MEMBER-ID TO R010-RJ-MEMBER-ID.
006340     MOVE PQ-TXN-TYPE  TO R010-RJ-TXN-TYPE.
006350     MOVE PQ-CATEGORY  TO R010-RJ-CATEGORY.
006360     MOVE WS-REJECT-REASON TO R010-RJ-ERROR-CODE.
006370     MOVE R010-REJECT-LINE TO WS-SAL-RPT010-REC.
006380     WRITE WS-SAL-RPT010-REC.
006390
006400 2950-PRINT-REJECT-LINE-FIN.
006410     EXIT.
006420
006430*----------------------------------------------------------------*
006440 3000-FINALIZE-RUN.
006450
006460     PERFORM 3050-PRINT-POSTING-SUMMARY
006470        THRU 3050-PRINT-POSTING-SUMMARY-FIN.
006500
006510     PERFORM 3100-REWRITE-MASTER
006520        THRU 3100-REWRITE-MASTER-FIN.
006530
006540     PERFORM 3200-PRINT-SUMMARY-FOOTER
006550        THRU 3200-PRINT-SUMMARY-FOOTER-FIN.
006560
006570     CLOSE ENT-MEMBER-MASTER
006580           ENT-PTXN-REQUEST
006590           SAL-PT-LEDGER
006600           SAL-MEMBER-MASTER
006610           SAL-RPT010.
006620
006630 3000-FINALIZE-RUN-FIN.
006640     EXIT.
006650
006652*----------------------------------------------------------------*
006654*    RQ-4415 - SWEEP THE WHOLE MEMBER TABLE AND PRINT A SUMMARY  *
006656*    LINE FOR EVERY MEMBER FLAGGED MT-WAS-POSTED THIS RUN.       *
006658*----------------------------------------------------------------*
006660 3050-PRINT-POSTING-SUMMARY.
006662
006664     PERFORM 3060-PRINT-MEMBER-SUMMARY-ROW
006666        THRU 3060-PRINT-MEMBER-SUMMARY-ROW-FIN
006668        VARYING WS-SUB-1 FROM 1 BY 1
006670          UNTIL WS-SUB-1 > MT-ENTRY-COUNT.
006672
006674 3050-PRINT-POSTING-SUMMARY-FIN.
006676     EXIT.
006678
006680*----------------------------------------------------------------*
006682 3060-PRINT-MEMBER-SUMMARY-ROW.
006684
006686     SET MT-IDX TO WS-SUB-1.
006688     IF MT-WAS-POSTED (MT-IDX)
006690         PERFORM 2900-PRINT-POSTING-LINE
006692            THRU 2900-PRINT-POSTING-LINE-FIN
006694     END-IF.
006696
006698 3060-PRINT-MEMBER-SUMMARY-ROW-FIN.
006699     EXIT.
006700
006815*----------------------------------------------------------------*
006820 3100-REWRITE-MASTER.
006825
006830     PERFORM 3110-REWRITE-MASTER-ROW
006835        THRU 3110-REWRITE-MASTER-ROW-FIN
006840        VARYING WS-SUB-1 FROM 1 BY 1
006845          UNTIL WS-SUB-1 > MT-ENTRY-COUNT.
006850
006855 3100-REWRITE-MASTER-FIN.
006860     EXIT.
006865
006870*----------------------------------------------------------------*
006875 3110-REWRITE-MASTER-ROW.
006880
006885     SET MT-IDX TO WS-SUB-1.
006890     MOVE MT-MEMBER-ID (MT-IDX)      TO MP-MEMBER-ID.
006895     MOVE MT-MEMBER-NAME (MT-IDX)    TO MP-MEMBER-NAME.
006900     MOVE MT-MEMBER-STATUS (MT-IDX)  TO MP-MEMBER-STATUS.
006905     MOVE MT-CURRENT-POINTS (MT-IDX) TO MP-CURRENT-POINTS.
006910     MOVE MT-TOTAL-POINTS (MT-IDX)   TO MP-TOTAL-POINTS.
006915     MOVE MT-MONTH-POINTS (MT-IDX)   TO MP-MONTH-POINTS.
006920     MOVE MT-BANK-MONEY (MT-IDX)     TO MP-BANK-MONEY.
006925     MOVE MT-CARBON-SAVED-KG (MT-IDX)
006930                                TO MP-CARBON-SAVED-KG.
006935     MOVE MT-MONTH-CARBON-KG (MT-IDX)
006940                                TO MP-MONTH-CARBON-KG.
006945     MOVE MT-ACTIVITY-COUNT (MT-IDX) TO MP-ACTIVITY-COUNT.
006950     MOVE MT-MONTH-ACTIVITY-CNT (MT-IDX)
006955                                TO MP-MONTH-ACTIVITY-CNT.
006960     MOVE MT-LEVEL-CODE (MT-IDX)     TO MP-LEVEL-CODE.
006965     MOVE MT-TEAM-ID (MT-IDX)        TO MP-TEAM-ID.
006970     MOVE MEMBER-PROFILE-REC TO WS-SAL-MEMBER-MASTER-REC.
006975     WRITE WS-SAL-MEMBER-MASTER-REC.
006980
006985 3110-REWRITE-MASTER-ROW-FIN.
006990     EXIT.
006995
007000*----------------------------------------------------------------*
007040 3200-PRINT-SUMMARY-FOOTER.
007050
007060     MOVE SPACES TO WS-SAL-RPT010-LINE.
007070     MOVE WS-TOT-READ TO R010-TL-READ.
007080     MOVE WS-TOT-POSTED TO R010-TL-POSTED.
007090     MOVE WS-TOT-REJECTED TO R010-TL-REJECTED.
007100     MOVE R010-TOTAL-LINE TO WS-SAL-RPT010-REC.
007110     WRITE WS-SAL-RPT010-REC.
007120
007130     MOVE SPACES TO WS-SAL-RPT010-LINE.
007140     MOVE WS-TOT-EARNED TO R010-TL-EARNED.
007150     MOVE WS-TOT-CONVERTED TO R010-TL-CONVERTED.
007160     MOVE WS-TOT-USED TO R010-TL-USED.
007170     MOVE R010-TOTAL-LINE-2 TO WS-SAL-RPT010-REC.
007180     WRITE WS-SAL-RPT010-REC.
007190
007200 3200-PRINT-SUMMARY-FOOTER-FIN.
007210     EXIT.
