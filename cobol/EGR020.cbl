000010******************************************************************
000020* PROGRAM:  EGR020
000030* SYSTEM :  ECO-SEED REWARDS BATCH SUITE
000040* AUTHOR :  W. T. HASKELL
000050*
000060* DESCRIPTION:
000070*   ECO LEVEL PROGRESSION.  READS THE MEMBER MASTER AS REWRITTEN
000080*   BY EGR010, CALLS EGRLVL FOR EACH MEMBER TO DETERMINE THE
000090*   MEMBER'S CURRENT ECO LEVEL FROM LIFETIME TOTAL POINTS,
000100*   UPDATES THE MASTER'S LEVEL CODE WHEN IT HAS CHANGED, AND
000110*   PRINTS THE ECO LEVEL CHANGE REPORT.
000120******************************************************************
000130*                       CHANGE LOG
000140*----------------------------------------------------------------*
000150*  DATE       BY   TICKET     DESCRIPTION                        *
000160*----------------------------------------------------------------*
000170*  09/10/1990 WTH  INITIAL   ORIGINAL CODING - LEVEL LOOKUP AND   WTH0910 
000180*             CHANGE REPORT, RUNS AFTER EGR010 NIGHTLY.           WTH0910 
000190*  04/19/1994 RLB  RQ-0361   PICKS UP PROGRESS PERCENTAGE FROM    RLB0419 
000200*             EGRLVL FOR THE NEW REPORT COLUMN.                   RLB0419 
000210*  01/11/1999 PJQ  Y2K-0031  YEAR 2000 REVIEW - RUN DATE ACCEPTED PJQ0111 
000220*             WITH A FOUR-DIGIT YEAR FOR THE REPORT HEADING.      PJQ0111 
000230*  08/25/2001 SRA  RQ-0688   ONLY MEMBERS WHOSE LEVEL ACTUALLY    SRA0825 
000240*             CHANGED ARE NOW PRINTED ON THE REPORT.              SRA0825 
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    EGR020.
000280 AUTHOR.        W. T. HASKELL.
000290 INSTALLATION.  HANA GREENWORLD DATA CENTER.
000300 DATE-WRITTEN.  09/10/1990.
000310 DATE-COMPILED.
000320 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000330*----------------------------------------------------------------*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     UPSI-0 ON STATUS IS UPSI-0-ON
000390            OFF STATUS IS UPSI-0-OFF.
000400
000410 INPUT-OUTPUT SECTION.
000420
000430 FILE-CONTROL.
000440
000450     SELECT ENT-MEMBER-MASTER
000460         ASSIGN TO 'MEMBPRO-OUT'
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS FS-MEMBER-MASTER.
000490
000500     SELECT SAL-MEMBER-MASTER
000510         ASSIGN TO 'MEMBPRO-FINAL'
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS FS-MASTER-OUT.
000540
000550     SELECT SAL-RPT020
000560         ASSIGN TO 'RPT020'
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS FS-RPT020.
000590
000600*----------------------------------------------------------------*
000610 DATA DIVISION.
000620
000630 FILE SECTION.
000640
000650 FD  ENT-MEMBER-MASTER.
000660     COPY MEMBPRO.
000670
000680 01  WS-MEMBER-MASTER-RAW REDEFINES MEMBER-PROFILE-REC
000690                                            PIC X(120).
000700
000710 FD  SAL-MEMBER-MASTER.
000720 01  WS-SAL-MEMBER-MASTER              PIC X(120).
000730
000740 FD  SAL-RPT020.
000750 01  WS-SAL-RPT020-REC                 PIC X(132).
000760
000770*----------------------------------------------------------------*
000780 WORKING-STORAGE SECTION.
000790
000800 01  WS-SAL-RPT020-LINE.
000810     COPY RPT020.
000820
000830 01  WS-OLD-LEVEL-CODE                 PIC X(12).
000840 01  WS-OLD-LEVEL-CODE-PARTS REDEFINES WS-OLD-LEVEL-CODE.
000850     05  WS-OLD-LEVEL-PREFIX           PIC X(3).
000860     05  WS-OLD-LEVEL-SUFFIX           PIC X(9).
000870
000880*    MIRRORS EGRLVL'S LINKAGE SECTION GROUPS - PASSED WHOLE ON   *
000890*    THE CALL SO THE SUBPROGRAM'S USING LIST LINES UP.           *
000900 01  WS-EGRLVL-ENTRADA.
000910     05  WS-ENT-TOTAL-POINTS           PIC S9(11).
000920
000930 01  WS-EGRLVL-SALIDA.
000940     05  WS-NEW-LEVEL-CODE             PIC X(12).
000950     05  WS-NEW-LEVEL-NAME             PIC X(20).
000960     05  WS-NEXT-LEVEL-CODE            PIC X(12).
000970     05  WS-POINTS-TO-NEXT             PIC 9(9).
000980     05  WS-PROGRESS-PCT               PIC 9(3)V9(2).
000990
001000 01  WS-LEVEL-CHANGED-SWITCH           PIC X(1) VALUE 'N'.
001010     88  WS-LEVEL-CHANGED                  VALUE 'Y'.
001020
001030 01  WS-RUN-TOTALS.
001040     05  WS-TOT-READ                   PIC 9(7)  COMP VALUE 0.
001050     05  WS-TOT-CHANGED                PIC 9(7)  COMP VALUE 0.
001060
001070 01  WS-CURRENT-DATE                   PIC 9(8) VALUE 0.
001080 01  WS-RUN-DATE-EDIT REDEFINES WS-CURRENT-DATE.
001090     05  WS-RUN-DATE-YEAR              PIC 9(4).
001100     05  WS-RUN-DATE-MONTH             PIC 9(2).
001110     05  WS-RUN-DATE-DAY               PIC 9(2).
001120
001130*    STANDALONE WORK ITEM - DETAIL LINE COUNTER FOR RPT020.       *
001135 77  WS-LINE-COUNT                     PIC 9(3)  COMP VALUE 0.
001150
001160 01  FS-MEMBER-MASTER                  PIC X(2).
001170     88  FS-MEMBER-MASTER-OK               VALUE '00'.
001180     88  FS-MEMBER-MASTER-EOF              VALUE '10'.
001190 01  FS-MASTER-OUT                     PIC X(2).
001200     88  FS-MASTER-OUT-OK                   VALUE '00'.
001210 01  FS-RPT020                         PIC X(2).
001220     88  FS-RPT020-OK                      VALUE '00'.
001230
001240*----------------------------------------------------------------*
001250 LINKAGE SECTION.
001260*    (NONE - THIS IS THE MAIN DRIVER)
001270
001280*----------------------------------------------------------------*
001290 PROCEDURE DIVISION.
001300*----------------------------------------------------------------*
001310
001320     PERFORM 1000-INITIALIZE-RUN
001330        THRU 1000-INITIALIZE-RUN-FIN.
001340
001350     PERFORM 2000-PROCESS-MEMBERS
001360        THRU 2000-PROCESS-MEMBERS-FIN
001370        UNTIL FS-MEMBER-MASTER-EOF.
001380
001390     PERFORM 3000-FINALIZE-RUN
001400        THRU 3000-FINALIZE-RUN-FIN.
001410
001420     DISPLAY 'EGR020 MEMBERS READ    : ' WS-TOT-READ.
001430     DISPLAY 'EGR020 LEVEL CHANGES    : ' WS-TOT-CHANGED.
001440
001450     STOP RUN.
001460
001470*----------------------------------------------------------------*
001480 1000-INITIALIZE-RUN.
001490
001500     OPEN INPUT  ENT-MEMBER-MASTER
001510          OUTPUT SAL-MEMBER-MASTER
001520                 SAL-RPT020.
001530
001540     IF NOT FS-MEMBER-MASTER-OK
001550         DISPLAY 'EGR020 CANNOT OPEN MEMBER MASTER - ABEND'
001560         STOP RUN
001570     END-IF.
001580
001590     IF UPSI-0-ON
001600         DISPLAY 'EGR020 RUNNING WITH DIAGNOSTIC SWITCH ON'
001610     END-IF.
001620
001630*    PJQ1229 - Y2K REVIEW: RUN DATE ACCEPTED WITH FOUR-DIGIT YEAR.
001640     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
001650
001660     MOVE WS-RUN-DATE-MONTH TO R020-H1-RUN-DATE-MM.
001670     MOVE WS-RUN-DATE-DAY   TO R020-H1-RUN-DATE-DD.
001680     MOVE WS-RUN-DATE-YEAR  TO R020-H1-RUN-DATE-YYYY.
001690
001700     MOVE R020-HEADING-1 TO WS-SAL-RPT020-REC.
001710     WRITE WS-SAL-RPT020-REC.
001720     MOVE R020-HEADING-2 TO WS-SAL-RPT020-REC.
001730     WRITE WS-SAL-RPT020-REC.
001740
001750     READ ENT-MEMBER-MASTER
001760         AT END SET FS-MEMBER-MASTER-EOF TO TRUE.
001770
001780 1000-INITIALIZE-RUN-FIN.
001790     EXIT.
001800
001810*----------------------------------------------------------------*
001820 2000-PROCESS-MEMBERS.
001830
001840     ADD 1 TO WS-TOT-READ.
001850     MOVE 'N' TO WS-LEVEL-CHANGED-SWITCH.
001860     MOVE MP-LEVEL-CODE TO WS-OLD-LEVEL-CODE.
001870
001880     PERFORM 2100-CALL-LEVEL-LOOKUP
001890        THRU 2100-CALL-LEVEL-LOOKUP-FIN.
001900
001910     PERFORM 2200-UPDATE-LEVEL-FIELDS
001920        THRU 2200-UPDATE-LEVEL-FIELDS-FIN.
001930
001940     PERFORM 2300-CHECK-LEVEL-CHANGED
001950        THRU 2300-CHECK-LEVEL-CHANGED-FIN.
001960
001970     IF WS-LEVEL-CHANGED
001980         PERFORM 2900-PRINT-LEVEL-CHANGE-LINE
001990            THRU 2900-PRINT-LEVEL-CHANGE-LINE-FIN
002000     END-IF.
002010
002020     MOVE MEMBER-PROFILE-REC TO WS-SAL-MEMBER-MASTER.
002030     WRITE WS-SAL-MEMBER-MASTER.
002040
002050     READ ENT-MEMBER-MASTER
002060         AT END SET FS-MEMBER-MASTER-EOF TO TRUE.
002070
002080 2000-PROCESS-MEMBERS-FIN.
002090     EXIT.
002100
002110*----------------------------------------------------------------*
002120 2100-CALL-LEVEL-LOOKUP.
002130
002140     MOVE MP-TOTAL-POINTS TO WS-ENT-TOTAL-POINTS.
002150
002160     CALL 'EGRLVL' USING WS-EGRLVL-ENTRADA
002170                          WS-EGRLVL-SALIDA.
002180
002190 2100-CALL-LEVEL-LOOKUP-FIN.
002200     EXIT.
002210
002220*----------------------------------------------------------------*
002230 2200-UPDATE-LEVEL-FIELDS.
002240
002250     MOVE WS-NEW-LEVEL-CODE TO MP-LEVEL-CODE.
002260
002270 2200-UPDATE-LEVEL-FIELDS-FIN.
002280     EXIT.
002290
002300*----------------------------------------------------------------*
002310 2300-CHECK-LEVEL-CHANGED.
002320
002330     IF WS-NEW-LEVEL-CODE NOT = WS-OLD-LEVEL-CODE
002340         MOVE 'Y' TO WS-LEVEL-CHANGED-SWITCH
002350         ADD 1 TO WS-TOT-CHANGED
002360     END-IF.
002370
002380 2300-CHECK-LEVEL-CHANGED-FIN.
002390     EXIT.
002400
002410*----------------------------------------------------------------*
002420 2900-PRINT-LEVEL-CHANGE-LINE.
002430
002440     MOVE MP-MEMBER-ID     TO R020-DT-MEMBER-ID.
002450     MOVE MP-MEMBER-NAME   TO R020-DT-MEMBER-NAME.
002460     MOVE WS-OLD-LEVEL-CODE TO R020-DT-OLD-LEVEL.
002470     MOVE WS-NEW-LEVEL-CODE TO R020-DT-NEW-LEVEL.
002480     MOVE MP-TOTAL-POINTS  TO R020-DT-TOTAL-POINTS.
002490     MOVE WS-PROGRESS-PCT  TO R020-DT-PROGRESS-PCT.
002500     MOVE WS-POINTS-TO-NEXT TO R020-DT-PTS-TO-NEXT.
002510
002520     MOVE R020-DETAIL-LINE TO WS-SAL-RPT020-REC.
002530     WRITE WS-SAL-RPT020-REC.
002540     ADD 1 TO WS-LINE-COUNT.
002550
002560 2900-PRINT-LEVEL-CHANGE-LINE-FIN.
002570     EXIT.
002580
002590*----------------------------------------------------------------*
002600 3000-FINALIZE-RUN.
002610
002620     MOVE WS-TOT-CHANGED TO R020-TL-CHANGE-COUNT.
002630     MOVE R020-TOTAL-LINE TO WS-SAL-RPT020-REC.
002640     WRITE WS-SAL-RPT020-REC.
002650
002660     CLOSE ENT-MEMBER-MASTER
002670           SAL-MEMBER-MASTER
002680           SAL-RPT020.
002690
002700 3000-FINALIZE-RUN-FIN.
002710     EXIT.
