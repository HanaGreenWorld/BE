000010******************************************************************
000020* PROGRAM:  EGR030
000030* SYSTEM :  ECO-SEED REWARDS BATCH SUITE
000040* AUTHOR :  W. T. HASKELL
000050*
000060* DESCRIPTION:
000070*   TEAM STATISTICS AND RANKING.  ACCUMULATES EACH TEAM'S TOTAL
000080*   AND CURRENT-MONTH POINTS FROM THE TEAM POINT TRANSACTION
000090*   FILE (CONTROL BREAK ON TEAM-ID), JOINS TO THE TEAM MASTER
000100*   FOR NAMES AND THE MEMBERSHIP FILE FOR ACTIVE MEMBER COUNTS,
000110*   RANKS TEAMS BY MONTHLY POINTS, AND PRINTS THE TOP TEN.
000120******************************************************************
000130*                       CHANGE LOG
000140*----------------------------------------------------------------*
000150*  DATE       BY   TICKET     DESCRIPTION                        *
000160*----------------------------------------------------------------*
000170*  02/12/1991 WTH  INITIAL   ORIGINAL CODING - MONTHLY TEAM       WTH0212 
000180*             RANKING, TOP TEN TEAMS ONLY.                        WTH0212 
000190*  06/03/1995 RLB  RQ-0402   ADDED CARBON-SAVED-KG COLUMN AND     RLB0603 
000200*             ACTIVE MEMBER COUNT PER TEAM.                       RLB0603 
000210*  01/14/1999 PJQ  Y2K-0031  YEAR 2000 REVIEW - PROCESSING MONTH  PJQ0114 
000220*             NOW DERIVED FROM A FOUR-DIGIT-YEAR RUN DATE.        PJQ0114 
000230*  09/02/2001 SRA  RQ-0691   TREND LINE ADDED BELOW EACH RANKING  SRA0902
000240*             DETAIL LINE PER MARKETING'S REQUEST.                SRA0902
000242*  09/14/2004 DLR  RQ-4416   2760-TEST-TEAM-FOR-BEST WAS NOT      DLR0914
000244*             CHECKING MT-TEAM-IS-ACTIVE - A DEACTIVATED TEAM     DLR0914
000246*             WITH LEFTOVER MONTHLY TXN DATA COULD STILL WIN A    DLR0914
000248*             RANK SLOT.  ADDED THE ACTIVE-TEAM TEST.             DLR0914
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    EGR030.
000280 AUTHOR.        W. T. HASKELL.
000290 INSTALLATION.  HANA GREENWORLD DATA CENTER.
000300 DATE-WRITTEN.  02/12/1991.
000310 DATE-COMPILED.
000320 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000330*----------------------------------------------------------------*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     UPSI-0 ON STATUS IS UPSI-0-ON
000390            OFF STATUS IS UPSI-0-OFF.
000400
000410 INPUT-OUTPUT SECTION.
000420
000430 FILE-CONTROL.
000440
000450     SELECT ENT-TEAM-MASTER
000460         ASSIGN TO 'TEAMMAS'
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS FS-TEAM-MASTER.
000490
000500     SELECT ENT-TEAM-MEMBERSHIP
000510         ASSIGN TO 'TEAMMBR'
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS FS-TEAM-MEMBERSHIP.
000540
000550     SELECT ENT-TEAM-PT-TXN
000560         ASSIGN TO 'TEAMPTX'
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS FS-TEAM-PT-TXN.
000590
000600     SELECT SAL-RPT030
000610         ASSIGN TO 'RPT030'
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS FS-RPT030.
000640
000650*----------------------------------------------------------------*
000660 DATA DIVISION.
000670
000680 FILE SECTION.
000690
000700 FD  ENT-TEAM-MASTER.
000710     COPY TEAMMAS.
000720
000730 01  WS-TEAM-MASTER-RAW REDEFINES WS-ENT-TEAM-MASTER PIC X(40).
000740
000750 FD  ENT-TEAM-MEMBERSHIP.
000760     COPY TEAMMBR.
000770
000780 FD  ENT-TEAM-PT-TXN.
000790     COPY TEAMPTX.
000800
000810 FD  SAL-RPT030.
000820 01  WS-SAL-RPT030-REC                 PIC X(132).
000830
000840*----------------------------------------------------------------*
000850 WORKING-STORAGE SECTION.
000860
000870 01  WS-SAL-RPT030-LINE.
000880     COPY RPT030.
000890
000900*    IN-MEMORY TEAM TABLE - BUILT FROM THE TEAM MASTER, THEN     *
000910*    UPDATED WITH TRANSACTION AND MEMBERSHIP TOTALS.             *
000920 01  WS-TEAM-TABLE.
000930     05  MT-ENTRY-COUNT                PIC 9(4)  COMP VALUE 0.
000940     05  MT-ENTRY OCCURS 500 TIMES
000950                  INDEXED BY MT-IDX.
000960         10  MT-TEAM-ID                 PIC 9(7).
000970         10  MT-TEAM-NAME               PIC X(20).
000980         10  MT-TEAM-ACTIVE-FLAG        PIC X(1).
000990             88  MT-TEAM-IS-ACTIVE          VALUE 'Y'.
001000         10  MT-TOTAL-POINTS            PIC S9(9).
001010         10  MT-MONTHLY-POINTS          PIC S9(9).
001020         10  MT-ACTIVE-MEMBERS          PIC 9(3)  COMP.
001030         10  MT-CARBON-SAVED-KG         PIC S9(7).
001040         10  MT-MONTHLY-RANK            PIC 9(3)  COMP VALUE 999.
001050         10  MT-HAS-DATA-FLAG           PIC X(1).
001060             88  MT-HAS-MONTHLY-DATA        VALUE 'Y'.
001070         10  MT-RANKED-FLAG             PIC X(1).
001080             88  MT-ALREADY-RANKED          VALUE 'Y'.
001090
001100 01  WS-TABLE-FOUND-SWITCH              PIC X(1) VALUE 'N'.
001110     88  WS-TEAM-FOUND                      VALUE 'Y'.
001120
001130*    CONTROL BREAK ACCUMULATORS FOR THE TEAM POINT-TXN FILE      *
001140 01  WS-TXN-BREAK.
001150     05  WS-BREAK-TEAM-ID               PIC 9(7)  VALUE 0.
001160     05  WS-BREAK-TOTAL-POINTS          PIC S9(9) VALUE 0.
001170     05  WS-BREAK-MONTHLY-POINTS        PIC S9(9) VALUE 0.
001180     05  WS-BREAK-HAS-DATA              PIC X(1)  VALUE 'N'.
001190         88  WS-BREAK-HAS-MONTHLY-DATA      VALUE 'Y'.
001200     05  WS-BREAK-ACTIVE                PIC X(1)  VALUE 'N'.
001210         88  WS-BREAK-IS-ACTIVE             VALUE 'Y'.
001220
001230 01  WS-RANK-WORK.
001240     05  WS-RANK-COUNTER                PIC 9(3)  COMP VALUE 0.
001250     05  WS-BEST-IDX                    PIC 9(4)  COMP VALUE 0.
001260     05  WS-BEST-POINTS                 PIC S9(9) VALUE 0.
001270
001280 01  WS-TREND-WORK.
001290     05  WS-PREVIOUS-RANK               PIC 9(3)  COMP VALUE 0.
001300     05  WS-RANK-CHANGE                 PIC S9(3) VALUE 0.
001310     05  WS-TREND-CODE                  PIC X(4)  VALUE SPACES.
001320 01  WS-RANK-CHANGE-DISPLAY REDEFINES WS-TREND-WORK.
001330     05  FILLER                         PIC 9(3).
001340     05  WS-RANK-CHANGE-EDIT            PIC S9(3).
001350     05  FILLER                         PIC X(4).
001360
001370 01  WS-RUN-TOTALS.
001380     05  WS-TOT-ACTIVE-TEAMS            PIC 9(5)  COMP VALUE 0.
001390
001400 01  WS-CURRENT-DATE                    PIC 9(8)  VALUE 0.
001410 01  WS-RUN-DATE-EDIT REDEFINES WS-CURRENT-DATE.
001420     05  WS-PROCESSING-MONTH            PIC 9(6).
001430     05  WS-RUN-DATE-DAY                PIC 9(2).
001440
001450 01  WS-SUBSCRIPTS.
001460     05  WS-SUB-1                       PIC 9(4)  COMP VALUE 0.
001470     05  WS-LINE-COUNT                  PIC 9(3)  COMP VALUE 0.
001480
001490 01  FS-TEAM-MASTER                     PIC X(2).
001500     88  FS-TEAM-MASTER-OK                  VALUE '00'.
001510     88  FS-TEAM-MASTER-EOF                 VALUE '10'.
001520 01  FS-TEAM-MEMBERSHIP                 PIC X(2).
001530     88  FS-TEAM-MEMBERSHIP-OK              VALUE '00'.
001540     88  FS-TEAM-MEMBERSHIP-EOF             VALUE '10'.
001550 01  FS-TEAM-PT-TXN                     PIC X(2).
001560     88  FS-TEAM-PT-TXN-OK                  VALUE '00'.
001570     88  FS-TEAM-PT-TXN-EOF                 VALUE '10'.
001580 01  FS-RPT030                          PIC X(2).
001590     88  FS-RPT030-OK                       VALUE '00'.
001600
001602*    STANDALONE WORK ITEM - HOW MANY TEAMS THE MONTHLY RANKING   *
001604*    REPORT CARRIES, TESTED BY 2700-RANK-TEAMS.                  *
001606 77  WS-TOP-N-LIMIT                     PIC 9(2)  COMP VALUE 10.
001608
001610*----------------------------------------------------------------*
001620 PROCEDURE DIVISION.
001630*----------------------------------------------------------------*
001640
001650     PERFORM 1000-INITIALIZE-RUN
001660        THRU 1000-INITIALIZE-RUN-FIN.
001670
001680     PERFORM 2000-ACCUMULATE-TEAM-TOTALS
001690        THRU 2000-ACCUMULATE-TEAM-TOTALS-FIN
001700        UNTIL FS-TEAM-PT-TXN-EOF.
001710
001720     PERFORM 2600-ACCUMULATE-ACTIVE-MEMBERS
001730        THRU 2600-ACCUMULATE-ACTIVE-MEMBERS-FIN
001740        UNTIL FS-TEAM-MEMBERSHIP-EOF.
001750
001760     PERFORM 2700-RANK-TEAMS
001770        THRU 2700-RANK-TEAMS-FIN.
001780
001790     PERFORM 3200-PRINT-GRAND-TOTAL
001800        THRU 3200-PRINT-GRAND-TOTAL-FIN.
001810
001820     CLOSE ENT-TEAM-MASTER
001830           ENT-TEAM-MEMBERSHIP
001840           ENT-TEAM-PT-TXN
001850           SAL-RPT030.
001860
001870     DISPLAY 'EGR030 ACTIVE TEAMS     : ' WS-TOT-ACTIVE-TEAMS.
001880
001890     STOP RUN.
001900
001910*----------------------------------------------------------------*
001920 1000-INITIALIZE-RUN.
001930
001940     PERFORM 1100-OPEN-FILES
001950        THRU 1100-OPEN-FILES-FIN.
001960
001970* PJQ0114 - Y2K REVIEW: RUN DATE ACCEPTED WITH A FOUR-DIGIT YEAR.
001980     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
001990
002000     PERFORM 1200-BUILD-TEAM-TABLE
002010        THRU 1200-BUILD-TEAM-TABLE-FIN.
002020
002030     PERFORM 1300-PRINT-HEADINGS
002040        THRU 1300-PRINT-HEADINGS-FIN.
002050
002060     READ ENT-TEAM-PT-TXN
002070         AT END SET FS-TEAM-PT-TXN-EOF TO TRUE.
002080
002090     READ ENT-TEAM-MEMBERSHIP
002100         AT END SET FS-TEAM-MEMBERSHIP-EOF TO TRUE.
002110
002120 1000-INITIALIZE-RUN-FIN.
002130     EXIT.
002140
002150*----------------------------------------------------------------*
002160 1100-OPEN-FILES.
002170
002180     OPEN INPUT  ENT-TEAM-MASTER
002190                 ENT-TEAM-MEMBERSHIP
002200                 ENT-TEAM-PT-TXN
002210          OUTPUT SAL-RPT030.
002220
002230     IF NOT FS-TEAM-MASTER-OK
002240        DISPLAY 'EGR030 CANNOT OPEN TEAM MASTER - ABEND'
002250        STOP RUN
002260     END-IF.
002270
002280     IF UPSI-0-ON
002290        DISPLAY 'EGR030 RUNNING WITH DIAGNOSTIC SWITCH ON'
002300     END-IF.
002310
002320 1100-OPEN-FILES-FIN.
002330     EXIT.
002340
002350*----------------------------------------------------------------*
002360*    STRAIGHT SEQUENTIAL LOAD - THE TEAM MASTER IS NOT LARGE     *
002370*    ENOUGH TO JUSTIFY A BINARY SEARCH FOR THIS RUN'S VOLUMES.   *
002380*----------------------------------------------------------------*
002390 1200-BUILD-TEAM-TABLE.
002400
002410     READ ENT-TEAM-MASTER
002420         AT END SET FS-TEAM-MASTER-EOF TO TRUE.
002430
002440     PERFORM 1210-LOAD-TEAM-ROW
002450        THRU 1210-LOAD-TEAM-ROW-FIN
002460        UNTIL FS-TEAM-MASTER-EOF.
002470
002480 1200-BUILD-TEAM-TABLE-FIN.
002490     EXIT.
002500
002510*----------------------------------------------------------------*
002520 1210-LOAD-TEAM-ROW.
002530
002540     ADD 1 TO MT-ENTRY-COUNT
002550     SET MT-IDX TO MT-ENTRY-COUNT.
002560     MOVE TM-TEAM-ID     TO MT-TEAM-ID (MT-IDX).
002570     MOVE TM-TEAM-NAME   TO MT-TEAM-NAME (MT-IDX).
002580     MOVE TM-TEAM-ACTIVE TO MT-TEAM-ACTIVE-FLAG (MT-IDX).
002590     MOVE 0              TO MT-TOTAL-POINTS (MT-IDX)
002600                            MT-MONTHLY-POINTS (MT-IDX)
002610                            MT-ACTIVE-MEMBERS (MT-IDX)
002620                            MT-CARBON-SAVED-KG (MT-IDX).
002630     MOVE 999            TO MT-MONTHLY-RANK (MT-IDX).
002640     MOVE 'N'            TO MT-HAS-DATA-FLAG (MT-IDX)
002650                            MT-RANKED-FLAG (MT-IDX).
002660     IF TM-ACTIVE-YES
002670         ADD 1 TO WS-TOT-ACTIVE-TEAMS
002680     END-IF.
002690     READ ENT-TEAM-MASTER
002700         AT END SET FS-TEAM-MASTER-EOF TO TRUE
002710     END-READ.
002720
002730 1210-LOAD-TEAM-ROW-FIN.
002740     EXIT.
002750
002760*----------------------------------------------------------------*
002770 1300-PRINT-HEADINGS.
002780
002790     MOVE WS-CURRENT-DATE TO R030-H1-YEAR-MONTH.
002800     MOVE R030-HEADING-1 TO WS-SAL-RPT030-REC.
002810     WRITE WS-SAL-RPT030-REC.
002820     MOVE R030-HEADING-2 TO WS-SAL-RPT030-REC.
002830     WRITE WS-SAL-RPT030-REC.
002840
002850 1300-PRINT-HEADINGS-FIN.
002860     EXIT.
002870
002880*----------------------------------------------------------------*
002890*    CONTROL BREAK ON TEAM-ID ACROSS THE (SORTED) TEAM POINT     *
002900*    TRANSACTION FILE.  EACH GROUP'S TOTALS ARE STORED INTO THE  *
002910*    TEAM TABLE WHEN THE KEY CHANGES OR THE FILE ENDS.           *
002920*----------------------------------------------------------------*
002930 2000-ACCUMULATE-TEAM-TOTALS.
002940
002950     IF WS-BREAK-TEAM-ID = 0
002960         MOVE TP-TEAM-ID TO WS-BREAK-TEAM-ID
002970     END-IF.
002980
002990     IF TP-TEAM-ID NOT = WS-BREAK-TEAM-ID
003000         PERFORM 2100-STORE-TEAM-BREAK
003010            THRU 2100-STORE-TEAM-BREAK-FIN
003020         MOVE TP-TEAM-ID TO WS-BREAK-TEAM-ID
003030     END-IF.
003040
003050     ADD TP-POINTS TO WS-BREAK-TOTAL-POINTS.
003060
003070     IF TP-YEAR-MONTH = WS-PROCESSING-MONTH
003080         ADD TP-POINTS TO WS-BREAK-MONTHLY-POINTS
003090         MOVE 'Y' TO WS-BREAK-HAS-DATA
003100     END-IF.
003110
003120     READ ENT-TEAM-PT-TXN
003130         AT END
003140             SET FS-TEAM-PT-TXN-EOF TO TRUE
003150             PERFORM 2100-STORE-TEAM-BREAK
003160                THRU 2100-STORE-TEAM-BREAK-FIN
003170     END-READ.
003180
003190 2000-ACCUMULATE-TEAM-TOTALS-FIN.
003200     EXIT.
003210
003220*----------------------------------------------------------------*
003230 2100-STORE-TEAM-BREAK.
003240
003250     PERFORM 2150-FIND-TEAM-IN-TABLE
003260        THRU 2150-FIND-TEAM-IN-TABLE-FIN.
003270
003280     IF WS-TEAM-FOUND
003290         MOVE WS-BREAK-TOTAL-POINTS   TO MT-TOTAL-POINTS (MT-IDX)
003300         MOVE WS-BREAK-MONTHLY-POINTS
003310                                 TO MT-MONTHLY-POINTS (MT-IDX)
003320         MOVE WS-BREAK-HAS-DATA       TO MT-HAS-DATA-FLAG (MT-IDX)
003330         COMPUTE MT-CARBON-SAVED-KG (MT-IDX) =
003340                 MT-TOTAL-POINTS (MT-IDX) / 100
003350     END-IF.
003360
003370     MOVE 0   TO WS-BREAK-TOTAL-POINTS WS-BREAK-MONTHLY-POINTS.
003380     MOVE 'N' TO WS-BREAK-HAS-DATA.
003390
003400 2100-STORE-TEAM-BREAK-FIN.
003410     EXIT.
003420
003430*----------------------------------------------------------------*
003440 2150-FIND-TEAM-IN-TABLE.
003450
003460     MOVE 'N' TO WS-TABLE-FOUND-SWITCH.
003470
003480     PERFORM 2160-CHECK-TEAM-ROW
003490        THRU 2160-CHECK-TEAM-ROW-FIN
003500        VARYING WS-SUB-1 FROM 1 BY 1
003510          UNTIL WS-SUB-1 > MT-ENTRY-COUNT
003520             OR WS-TEAM-FOUND.
003530
003540 2150-FIND-TEAM-IN-TABLE-FIN.
003550     EXIT.
003560
003570*----------------------------------------------------------------*
003580 2160-CHECK-TEAM-ROW.
003590
003600     SET MT-IDX TO WS-SUB-1.
003610     IF MT-TEAM-ID (MT-IDX) = WS-BREAK-TEAM-ID
003620         MOVE 'Y' TO WS-TABLE-FOUND-SWITCH
003630     END-IF.
003640
003650 2160-CHECK-TEAM-ROW-FIN.
003660     EXIT.
003670
003680*----------------------------------------------------------------*
003690 2600-ACCUMULATE-ACTIVE-MEMBERS.
003700
003710     IF TB-ACTIVE-YES
003720         MOVE TB-TEAM-ID TO WS-BREAK-TEAM-ID
003730         PERFORM 2150-FIND-TEAM-IN-TABLE
003740            THRU 2150-FIND-TEAM-IN-TABLE-FIN
003750         IF WS-TEAM-FOUND
003760             ADD 1 TO MT-ACTIVE-MEMBERS (MT-IDX)
003770         END-IF
003780     END-IF.
003790
003800     READ ENT-TEAM-MEMBERSHIP
003810         AT END SET FS-TEAM-MEMBERSHIP-EOF TO TRUE.
003820
003830 2600-ACCUMULATE-ACTIVE-MEMBERS-FIN.
003840     EXIT.
003850
003860*----------------------------------------------------------------*
003870*    SELECTION RANKING - REPEATEDLY PICKS THE UNRANKED TEAM      *
003880*    WITH THE HIGHEST MONTHLY POINTS UNTIL TEN ARE RANKED OR NO  *
003890*    TEAM WITH CURRENT-MONTH DATA REMAINS.                       *
003900*----------------------------------------------------------------*
003910 2700-RANK-TEAMS.
003920
003930     MOVE 0 TO WS-RANK-COUNTER.
003940
003950     PERFORM 2750-PICK-NEXT-TEAM
003960        THRU 2750-PICK-NEXT-TEAM-FIN
003970        UNTIL WS-RANK-COUNTER = WS-TOP-N-LIMIT
003980           OR WS-BEST-IDX = 0.
003990
004000 2700-RANK-TEAMS-FIN.
004010     EXIT.
004020
004030*----------------------------------------------------------------*
004040 2750-PICK-NEXT-TEAM.
004050
004060     MOVE 0 TO WS-BEST-IDX.
004070     MOVE -999999999 TO WS-BEST-POINTS.
004080
004090     PERFORM 2760-TEST-TEAM-FOR-BEST
004100        THRU 2760-TEST-TEAM-FOR-BEST-FIN
004110        VARYING WS-SUB-1 FROM 1 BY 1
004120          UNTIL WS-SUB-1 > MT-ENTRY-COUNT.
004130
004140     IF WS-BEST-IDX NOT = 0
004150         ADD 1 TO WS-RANK-COUNTER
004160         SET MT-IDX TO WS-BEST-IDX
004170         MOVE 'Y' TO MT-RANKED-FLAG (MT-IDX)
004180         MOVE WS-RANK-COUNTER TO MT-MONTHLY-RANK (MT-IDX)
004190         PERFORM 2900-PRINT-RANKING-LINE
004200            THRU 2900-PRINT-RANKING-LINE-FIN
004210     END-IF.
004220
004230 2750-PICK-NEXT-TEAM-FIN.
004240     EXIT.
004250
004260*----------------------------------------------------------------*
004270 2760-TEST-TEAM-FOR-BEST.
004280
004290     SET MT-IDX TO WS-SUB-1.
004300     IF MT-HAS-MONTHLY-DATA (MT-IDX)
004305        AND MT-TEAM-IS-ACTIVE (MT-IDX)
004310        AND NOT MT-ALREADY-RANKED (MT-IDX)
004320        AND MT-MONTHLY-POINTS (MT-IDX) > WS-BEST-POINTS
004330         MOVE WS-SUB-1 TO WS-BEST-IDX
004340         MOVE MT-MONTHLY-POINTS (MT-IDX) TO WS-BEST-POINTS
004350     END-IF.
004360
004370 2760-TEST-TEAM-FOR-BEST-FIN.
004380     EXIT.
004390
004400*----------------------------------------------------------------*
004410 2900-PRINT-RANKING-LINE.
004420
004430     MOVE MT-MONTHLY-RANK (MT-IDX)   TO R030-DT-RANK.
004440     MOVE MT-TEAM-ID (MT-IDX)        TO R030-DT-TEAM-ID.
004450     MOVE MT-TEAM-NAME (MT-IDX)      TO R030-DT-TEAM-NAME.
004460     MOVE MT-MONTHLY-POINTS (MT-IDX) TO R030-DT-MONTHLY-POINTS.
004470     MOVE MT-TOTAL-POINTS (MT-IDX)   TO R030-DT-TOTAL-POINTS.
004480     MOVE MT-ACTIVE-MEMBERS (MT-IDX) TO R030-DT-MEMBERS.
004490     MOVE MT-CARBON-SAVED-KG (MT-IDX) TO R030-DT-CARBON-KG.
004500
004510     MOVE R030-DETAIL-LINE TO WS-SAL-RPT030-REC.
004520     WRITE WS-SAL-RPT030-REC.
004530     ADD 1 TO WS-LINE-COUNT.
004540
004550     PERFORM 2950-PRINT-TREND-LINE
004560        THRU 2950-PRINT-TREND-LINE-FIN.
004570
004580 2900-PRINT-RANKING-LINE-FIN.
004590     EXIT.
004600
004610*----------------------------------------------------------------*
004620*    RQ-0691 - PRIOR-MONTH RANKING IS NOT RETAINED BY THIS SHOP; *
004630*    THE PLACEHOLDER RULE IS PREVIOUS-RANK = CURRENT-RANK + 1.   *
004640*    THE GENERAL COMPARISON IS CODED EVEN THOUGH THE PLACEHOLDER *
004650*    ALWAYS RESOLVES TO DOWN.                                    *
004660*----------------------------------------------------------------*
004670 2950-PRINT-TREND-LINE.
004680
004690     COMPUTE WS-PREVIOUS-RANK = MT-MONTHLY-RANK (MT-IDX) + 1.
004700
004710     IF WS-PREVIOUS-RANK < MT-MONTHLY-RANK (MT-IDX)
004720         MOVE 'UP  ' TO WS-TREND-CODE
004730     ELSE
004740         IF WS-PREVIOUS-RANK > MT-MONTHLY-RANK (MT-IDX)
004750             MOVE 'DOWN' TO WS-TREND-CODE
004760         ELSE
004770             MOVE 'SAME' TO WS-TREND-CODE
004780         END-IF
004790     END-IF.
004800
004810     COMPUTE WS-RANK-CHANGE =
004820             WS-PREVIOUS-RANK - MT-MONTHLY-RANK (MT-IDX).
004830
004840     MOVE WS-PREVIOUS-RANK TO R030-TR-PREV-RANK.
004850     MOVE WS-TREND-CODE    TO R030-TR-TREND.
004860     MOVE WS-RANK-CHANGE   TO R030-TR-RANK-CHANGE.
004870
004880     MOVE R030-TREND-LINE TO WS-SAL-RPT030-REC.
004890     WRITE WS-SAL-RPT030-REC.
004900     ADD 1 TO WS-LINE-COUNT.
004910
004920 2950-PRINT-TREND-LINE-FIN.
004930     EXIT.
004940
004950*----------------------------------------------------------------*
004960 3200-PRINT-GRAND-TOTAL.
004970
004980     MOVE WS-TOT-ACTIVE-TEAMS TO R030-TL-ACTIVE-TEAMS.
004990     MOVE R030-TOTAL-LINE TO WS-SAL-RPT030-REC.
005000     WRITE WS-SAL-RPT030-REC.
005010
005020 3200-PRINT-GRAND-TOTAL-FIN.
005030     EXIT.
