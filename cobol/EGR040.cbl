000010******************************************************************
000020* PROGRAM:  EGR040
000030* SYSTEM :  ECO-SEED REWARDS BATCH SUITE
000040* AUTHOR :  W. T. HASKELL
000050*
000060* DESCRIPTION:
000070*   TEAM MEMBERSHIP VALIDATION.  READS THE MEMBERSHIP JOIN/LEAVE
000080*   REQUEST FILE IN ARRIVAL ORDER, VALIDATES EACH REQUEST
000090*   AGAINST THE TEAM MASTER AND THE IN-MEMORY MEMBERSHIP TABLE,
000100*   APPLIES ACCEPTED CHANGES TO THE TABLE, PRINTS A DISPOSITION
000110*   LINE PER REQUEST, AND REWRITES THE MEMBERSHIP FILE.
000120******************************************************************
000130*                       CHANGE LOG
000140*----------------------------------------------------------------*
000150*  DATE       BY   TICKET     DESCRIPTION                        *
000160*----------------------------------------------------------------*
000170*  05/22/1992 WTH  INITIAL   ORIGINAL CODING - JOIN AND LEAVE     WTH0522 
000180*             REQUESTS, FIVE-CHECK JOIN VALIDATION.               WTH0522 
000190*  11/14/1996 RLB  RQ-0455   TEAM-FULL CHECK ADDED AGAINST THE    RLB1114 
000200*             TEAM MASTER'S MAX-MEMBERS FIELD.                    RLB1114 
000210*  02/10/1999 PJQ  Y2K-0031  YEAR 2000 REVIEW - RUN DATE ACCEPTED PJQ0210 
000220*             WITH A FOUR-DIGIT YEAR FOR THE REPORT HEADING.      PJQ0210 
000230*  09/11/2001 SRA  RQ-0691   LEADER-CANNOT-LEAVE CHECK ADDED      SRA0911 
000240*             AFTER THE NOT-IN-TEAM CHECK ON A LEAVE REQUEST.     SRA0911 
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    EGR040.
000280 AUTHOR.        W. T. HASKELL.
000290 INSTALLATION.  HANA GREENWORLD DATA CENTER.
000300 DATE-WRITTEN.  05/22/1992.
000310 DATE-COMPILED.
000320 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000330*----------------------------------------------------------------*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     UPSI-0 ON STATUS IS UPSI-0-ON
000390            OFF STATUS IS UPSI-0-OFF.
000400
000410 INPUT-OUTPUT SECTION.
000420
000430 FILE-CONTROL.
000440
000450     SELECT ENT-MEMBERSHIP-REQ
000460         ASSIGN TO 'MBRREQ'
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS FS-MEMBERSHIP-REQ.
000490
000500     SELECT ENT-TEAM-MASTER
000510         ASSIGN TO 'TEAMMAS'
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS FS-TEAM-MASTER.
000540
000550     SELECT ENT-TEAM-MEMBERSHIP
000560         ASSIGN TO 'TEAMMBR'
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS FS-TEAM-MEMBERSHIP.
000590
000600     SELECT SAL-TEAM-MEMBERSHIP
000610         ASSIGN TO 'TEAMMBR-OUT'
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS FS-MEMBERSHIP-OUT.
000640
000650     SELECT SAL-RPT040
000660         ASSIGN TO 'RPT040'
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-RPT040.
000690
000700*----------------------------------------------------------------*
000710 DATA DIVISION.
000720
000730 FILE SECTION.
000740
000750 FD  ENT-MEMBERSHIP-REQ.
000760     COPY MBRREQ.
000770
000780 01  WS-MBRREQ-RAW REDEFINES WS-ENT-MEMBERSHIP-REQ PIC X(27).
000790
000800 FD  ENT-TEAM-MASTER.
000810     COPY TEAMMAS.
000820
000830 FD  ENT-TEAM-MEMBERSHIP.
000840     COPY TEAMMBR.
000850
000860 FD  SAL-TEAM-MEMBERSHIP.
000870 01  WS-SAL-TEAM-MEMBERSHIP             PIC X(18).
000880
000890 FD  SAL-RPT040.
000900 01  WS-SAL-RPT040-REC                  PIC X(132).
000910
000920*----------------------------------------------------------------*
000930 WORKING-STORAGE SECTION.
000940
000950 01  WS-SAL-RPT040-LINE.
000960     COPY RPT040.
000970
000980*    IN-MEMORY TEAM TABLE - JUST WHAT THIS PROGRAM NEEDS FOR     *
000990*    VALIDATION (ACTIVE FLAG AND MAX-MEMBERS).                   *
001000 01  WS-TEAM-TABLE.
001010     05  TT-ENTRY-COUNT                 PIC 9(4)  COMP VALUE 0.
001020     05  TT-ENTRY OCCURS 500 TIMES
001030                  INDEXED BY TT-IDX.
001040         10  TT-TEAM-ID                  PIC 9(7).
001050         10  TT-TEAM-ACTIVE-FLAG          PIC X(1).
001060             88  TT-TEAM-IS-ACTIVE            VALUE 'Y'.
001070         10  TT-MAX-MEMBERS               PIC 9(3).
001080
001090*    IN-MEMORY MEMBERSHIP TABLE - LOADED FROM TEAMMBR, UPDATED   *
001100*    BY ACCEPTED JOIN/LEAVE REQUESTS, REWRITTEN AT END OF RUN.   *
001110 01  WS-MEMBER-TABLE.
001120     05  MB-ENTRY-COUNT                 PIC 9(4)  COMP VALUE 0.
001130     05  MB-ENTRY OCCURS 4000 TIMES
001140                  INDEXED BY MB-IDX.
001150         10  MB-MEMBER-ID                 PIC 9(9).
001160         10  MB-TEAM-ID                    PIC 9(7).
001170         10  MB-ROLE                       PIC X(1).
001180             88  MB-ROLE-LEADER                VALUE 'L'.
001190             88  MB-ROLE-MEMBER                VALUE 'M'.
001200         10  MB-ACTIVE-FLAG                PIC X(1).
001210             88  MB-IS-ACTIVE                  VALUE 'Y'.
001220             88  MB-IS-INACTIVE                VALUE 'N'.
001230
001240 01  WS-TABLE-FOUND-SWITCH               PIC X(1) VALUE 'N'.
001250     88  WS-TEAM-FOUND                       VALUE 'Y'.
001260     88  WS-MEMBER-FOUND                      VALUE 'Y'.
001270
001280 01  WS-EGRVAL-ENTRADA.
001290     05  WS-ENT-INVITE-CODE              PIC X(10).
001300 01  WS-EGRVAL-SALIDA.
001310     05  WS-SAL-TEAM-ID                  PIC 9(7).
001320     05  WS-SAL-VALID-FLAG               PIC X(1).
001330         88  WS-SAL-CODE-VALID               VALUE 'Y'.
001340
001350 01  WS-DISPOSITION-SWITCH               PIC X(1) VALUE 'N'.
001360     88  WS-REQUEST-REJECTED                 VALUE 'Y'.
001370
001380 01  WS-ERROR-CODE                       PIC X(20) VALUE SPACES.
001390 01  WS-ERROR-CODE-PARTS REDEFINES WS-ERROR-CODE.
001400     05  WS-ERROR-CODE-HEAD               PIC X(10).
001410     05  WS-ERROR-CODE-TAIL               PIC X(10).
001420 01  WS-DECODED-TEAM-ID                  PIC 9(7)  VALUE 0.
001425*    STANDALONE WORK ITEM - RUNNING COUNT OF ACTIVE MEMBERS ON    *
001427*    THE TEAM CURRENTLY BEING REWRITTEN TO TEAM-MEMBERSHIP-OUT.   *
001430 77  WS-ACTIVE-COUNT-FOR-TEAM            PIC 9(4)  COMP VALUE 0.
001440
001450 01  WS-RUN-TOTALS.
001460     05  WS-TOT-ACCEPTED                 PIC 9(7)  COMP VALUE 0.
001470     05  WS-TOT-REJECTED                 PIC 9(7)  COMP VALUE 0.
001480
001490 01  WS-CURRENT-DATE                     PIC 9(8) VALUE 0.
001500 01  WS-RUN-DATE-EDIT REDEFINES WS-CURRENT-DATE.
001510     05  WS-RUN-DATE-YEAR                PIC 9(4).
001520     05  WS-RUN-DATE-MONTH               PIC 9(2).
001530     05  WS-RUN-DATE-DAY                 PIC 9(2).
001540
001550 01  WS-SUBSCRIPTS.
001560     05  WS-SUB-1                        PIC 9(4)  COMP VALUE 0.
001570     05  WS-LINE-COUNT                   PIC 9(3)  COMP VALUE 0.
001580
001590 01  FS-MEMBERSHIP-REQ                   PIC X(2).
001600     88  FS-MEMBERSHIP-REQ-OK                VALUE '00'.
001610     88  FS-MEMBERSHIP-REQ-EOF               VALUE '10'.
001620 01  FS-TEAM-MASTER                      PIC X(2).
001630     88  FS-TEAM-MASTER-OK                   VALUE '00'.
001640     88  FS-TEAM-MASTER-EOF                  VALUE '10'.
001650 01  FS-TEAM-MEMBERSHIP                  PIC X(2).
001660     88  FS-TEAM-MEMBERSHIP-OK               VALUE '00'.
001670     88  FS-TEAM-MEMBERSHIP-EOF              VALUE '10'.
001680 01  FS-MEMBERSHIP-OUT                   PIC X(2).
001690     88  FS-MEMBERSHIP-OUT-OK                VALUE '00'.
001700 01  FS-RPT040                           PIC X(2).
001710     88  FS-RPT040-OK                        VALUE '00'.
001720
001730*----------------------------------------------------------------*
001740 PROCEDURE DIVISION.
001750*----------------------------------------------------------------*
001760
001770     PERFORM 1000-INITIALIZE-RUN
001780        THRU 1000-INITIALIZE-RUN-FIN.
001790
001800     PERFORM 2000-PROCESS-REQUESTS
001810        THRU 2000-PROCESS-REQUESTS-FIN
001820        UNTIL FS-MEMBERSHIP-REQ-EOF.
001830
001840     PERFORM 3000-FINALIZE-RUN
001850        THRU 3000-FINALIZE-RUN-FIN.
001860
001870     DISPLAY 'EGR040 REQUESTS ACCEPTED: ' WS-TOT-ACCEPTED.
001880     DISPLAY 'EGR040 REQUESTS REJECTED: ' WS-TOT-REJECTED.
001890
001900     STOP RUN.
001910
001920*----------------------------------------------------------------*
001930 1000-INITIALIZE-RUN.
001940
001950     PERFORM 1100-OPEN-FILES
001960        THRU 1100-OPEN-FILES-FIN.
001970
001980* PJQ0210 - Y2K REVIEW: RUN DATE ACCEPTED WITH A FOUR-DIGIT YEAR.
001990     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
002000
002010     PERFORM 1200-LOAD-TEAM-TABLE
002020        THRU 1200-LOAD-TEAM-TABLE-FIN.
002030
002040     PERFORM 1250-LOAD-MEMBER-TABLE
002050        THRU 1250-LOAD-MEMBER-TABLE-FIN.
002060
002070     PERFORM 1300-PRINT-HEADINGS
002080        THRU 1300-PRINT-HEADINGS-FIN.
002090
002100     READ ENT-MEMBERSHIP-REQ
002110         AT END SET FS-MEMBERSHIP-REQ-EOF TO TRUE.
002120
002130 1000-INITIALIZE-RUN-FIN.
002140     EXIT.
002150
002160*----------------------------------------------------------------*
002170 1100-OPEN-FILES.
002180
002190     OPEN INPUT  ENT-MEMBERSHIP-REQ
002200                 ENT-TEAM-MASTER
002210                 ENT-TEAM-MEMBERSHIP
002220          OUTPUT SAL-TEAM-MEMBERSHIP
002230                 SAL-RPT040.
002240
002250     IF NOT FS-MEMBERSHIP-REQ-OK
002260        DISPLAY 'EGR040 CANNOT OPEN REQUEST FILE - ABEND'
002270        STOP RUN
002280     END-IF.
002290
002300     IF UPSI-0-ON
002310        DISPLAY 'EGR040 RUNNING WITH DIAGNOSTIC SWITCH ON'
002320     END-IF.
002330
002340 1100-OPEN-FILES-FIN.
002350     EXIT.
002360
002370*----------------------------------------------------------------*
002380 1200-LOAD-TEAM-TABLE.
002390
002400     READ ENT-TEAM-MASTER
002410         AT END SET FS-TEAM-MASTER-EOF TO TRUE.
002420
002430     PERFORM 1210-LOAD-TEAM-ROW
002440        THRU 1210-LOAD-TEAM-ROW-FIN
002450        UNTIL FS-TEAM-MASTER-EOF.
002460
002470 1200-LOAD-TEAM-TABLE-FIN.
002480     EXIT.
002490
002500*----------------------------------------------------------------*
002510 1210-LOAD-TEAM-ROW.
002520
002530     ADD 1 TO TT-ENTRY-COUNT.
002540     SET TT-IDX TO TT-ENTRY-COUNT.
002550     MOVE TM-TEAM-ID     TO TT-TEAM-ID (TT-IDX).
002560     MOVE TM-TEAM-ACTIVE TO TT-TEAM-ACTIVE-FLAG (TT-IDX).
002570     MOVE TM-MAX-MEMBERS TO TT-MAX-MEMBERS (TT-IDX).
002580     READ ENT-TEAM-MASTER
002590         AT END SET FS-TEAM-MASTER-EOF TO TRUE
002600     END-READ.
002610
002620 1210-LOAD-TEAM-ROW-FIN.
002630     EXIT.
002640
002650*----------------------------------------------------------------*
002660 1250-LOAD-MEMBER-TABLE.
002670
002680     READ ENT-TEAM-MEMBERSHIP
002690         AT END SET FS-TEAM-MEMBERSHIP-EOF TO TRUE.
002700
002710     PERFORM 1260-LOAD-MEMBER-ROW
002720        THRU 1260-LOAD-MEMBER-ROW-FIN
002730        UNTIL FS-TEAM-MEMBERSHIP-EOF.
002740
002750 1250-LOAD-MEMBER-TABLE-FIN.
002760     EXIT.
002770
002780*----------------------------------------------------------------*
002790 1260-LOAD-MEMBER-ROW.
002800
002810     ADD 1 TO MB-ENTRY-COUNT.
002820     SET MB-IDX TO MB-ENTRY-COUNT.
002830     MOVE TB-MEMBER-ID   TO MB-MEMBER-ID (MB-IDX).
002840     MOVE TB-TEAM-ID     TO MB-TEAM-ID (MB-IDX).
002850     MOVE TB-MEMBER-ROLE TO MB-ROLE (MB-IDX).
002860     MOVE TB-ACTIVE-FLAG TO MB-ACTIVE-FLAG (MB-IDX).
002870     READ ENT-TEAM-MEMBERSHIP
002880         AT END SET FS-TEAM-MEMBERSHIP-EOF TO TRUE
002890     END-READ.
002900
002910 1260-LOAD-MEMBER-ROW-FIN.
002920     EXIT.
002930
002940*----------------------------------------------------------------*
002950 1300-PRINT-HEADINGS.
002960
002970     MOVE WS-RUN-DATE-MONTH TO R040-H1-RUN-DATE-MM.
002980     MOVE WS-RUN-DATE-DAY   TO R040-H1-RUN-DATE-DD.
002990     MOVE WS-RUN-DATE-YEAR  TO R040-H1-RUN-DATE-YYYY.
003000
003010     MOVE R040-HEADING-1 TO WS-SAL-RPT040-REC.
003020     WRITE WS-SAL-RPT040-REC.
003030     MOVE R040-HEADING-2 TO WS-SAL-RPT040-REC.
003040     WRITE WS-SAL-RPT040-REC.
003050
003060 1300-PRINT-HEADINGS-FIN.
003070     EXIT.
003080
003090*----------------------------------------------------------------*
003100 2000-PROCESS-REQUESTS.
003110
003120     MOVE 'N' TO WS-DISPOSITION-SWITCH.
003130     MOVE SPACES TO WS-ERROR-CODE.
003140     MOVE 0 TO WS-DECODED-TEAM-ID.
003150
003160     IF MR-REQ-JOIN
003170         PERFORM 2100-VALIDATE-JOIN
003180            THRU 2100-VALIDATE-JOIN-FIN
003190     ELSE
003200         PERFORM 2200-VALIDATE-LEAVE
003210            THRU 2200-VALIDATE-LEAVE-FIN
003220     END-IF.
003230
003240     PERFORM 2300-APPLY-DISPOSITION
003250        THRU 2300-APPLY-DISPOSITION-FIN.
003260
003270     PERFORM 2900-PRINT-DISPOSITION-LINE
003280        THRU 2900-PRINT-DISPOSITION-LINE-FIN.
003290
003300     READ ENT-MEMBERSHIP-REQ
003310         AT END SET FS-MEMBERSHIP-REQ-EOF TO TRUE.
003320
003330 2000-PROCESS-REQUESTS-FIN.
003340     EXIT.
003350
003360*----------------------------------------------------------------*
003370*    JOIN VALIDATION - FIVE CHECKS, FIRST FAILURE REJECTS.       *
003380*----------------------------------------------------------------*
003390 2100-VALIDATE-JOIN.
003400
003410     PERFORM 2110-CHECK-ALREADY-IN-TEAM
003420        THRU 2110-CHECK-ALREADY-IN-TEAM-FIN.
003430
003440     IF NOT WS-REQUEST-REJECTED
003450         PERFORM 2120-CHECK-INVALID-CODE
003460            THRU 2120-CHECK-INVALID-CODE-FIN
003470     END-IF.
003480
003490     IF NOT WS-REQUEST-REJECTED
003500         PERFORM 2130-CHECK-TEAM-NOT-FOUND
003510            THRU 2130-CHECK-TEAM-NOT-FOUND-FIN
003520     END-IF.
003530
003540     IF NOT WS-REQUEST-REJECTED
003550         PERFORM 2140-CHECK-TEAM-NOT-ACTIVE
003560            THRU 2140-CHECK-TEAM-NOT-ACTIVE-FIN
003570     END-IF.
003580
003590     IF NOT WS-REQUEST-REJECTED
003600         PERFORM 2150-CHECK-TEAM-FULL
003610            THRU 2150-CHECK-TEAM-FULL-FIN
003620     END-IF.
003630
003640 2100-VALIDATE-JOIN-FIN.
003650     EXIT.
003660
003670*----------------------------------------------------------------*
003680 2110-CHECK-ALREADY-IN-TEAM.
003690
003700     PERFORM 2115-FIND-MEMBER-ROW
003710        THRU 2115-FIND-MEMBER-ROW-FIN.
003720
003730     IF WS-MEMBER-FOUND AND MB-IS-ACTIVE (MB-IDX)
003740         MOVE 'Y' TO WS-DISPOSITION-SWITCH
003750         MOVE 'ALREADY-IN-TEAM' TO WS-ERROR-CODE
003760     END-IF.
003770
003780 2110-CHECK-ALREADY-IN-TEAM-FIN.
003790     EXIT.
003800
003810*----------------------------------------------------------------*
003820 2115-FIND-MEMBER-ROW.
003830
003840     MOVE 'N' TO WS-TABLE-FOUND-SWITCH.
003850
003860     PERFORM 2116-CHECK-MEMBER-ROW
003870        THRU 2116-CHECK-MEMBER-ROW-FIN
003880        VARYING WS-SUB-1 FROM 1 BY 1
003890          UNTIL WS-SUB-1 > MB-ENTRY-COUNT
003900             OR WS-MEMBER-FOUND.
003910
003920 2115-FIND-MEMBER-ROW-FIN.
003930     EXIT.
003940
003950*----------------------------------------------------------------*
003960 2116-CHECK-MEMBER-ROW.
003970
003980     SET MB-IDX TO WS-SUB-1.
003990     IF MB-MEMBER-ID (MB-IDX) = MR-MEMBER-ID
004000         MOVE 'Y' TO WS-TABLE-FOUND-SWITCH
004010     END-IF.
004020
004030 2116-CHECK-MEMBER-ROW-FIN.
004040     EXIT.
004050
004060*----------------------------------------------------------------*
004070 2120-CHECK-INVALID-CODE.
004080
004090     MOVE MR-INVITE-CODE TO WS-ENT-INVITE-CODE.
004100
004110     CALL 'EGRVAL' USING WS-EGRVAL-ENTRADA
004120                          WS-EGRVAL-SALIDA.
004130
004140     IF NOT WS-SAL-CODE-VALID
004150         MOVE 'Y' TO WS-DISPOSITION-SWITCH
004160         MOVE 'INVALID-CODE' TO WS-ERROR-CODE
004170     ELSE
004180         MOVE WS-SAL-TEAM-ID TO WS-DECODED-TEAM-ID
004190     END-IF.
004200
004210 2120-CHECK-INVALID-CODE-FIN.
004220     EXIT.
004230
004240*----------------------------------------------------------------*
004250 2130-CHECK-TEAM-NOT-FOUND.
004260
004270     PERFORM 2135-FIND-TEAM-ROW
004280        THRU 2135-FIND-TEAM-ROW-FIN.
004290
004300     IF NOT WS-TEAM-FOUND
004310         MOVE 'Y' TO WS-DISPOSITION-SWITCH
004320         MOVE 'TEAM-NOT-FOUND' TO WS-ERROR-CODE
004330     END-IF.
004340
004350 2130-CHECK-TEAM-NOT-FOUND-FIN.
004360     EXIT.
004370
004380*----------------------------------------------------------------*
004390 2135-FIND-TEAM-ROW.
004400
004410     MOVE 'N' TO WS-TABLE-FOUND-SWITCH.
004420
004430     PERFORM 2136-CHECK-TEAM-ROW
004440        THRU 2136-CHECK-TEAM-ROW-FIN
004450        VARYING WS-SUB-1 FROM 1 BY 1
004460          UNTIL WS-SUB-1 > TT-ENTRY-COUNT
004470             OR WS-TEAM-FOUND.
004480
004490 2135-FIND-TEAM-ROW-FIN.
004500     EXIT.
004510
004520*----------------------------------------------------------------*
004530 2136-CHECK-TEAM-ROW.
004540
004550     SET TT-IDX TO WS-SUB-1.
004560     IF TT-TEAM-ID (TT-IDX) = WS-DECODED-TEAM-ID
004570         MOVE 'Y' TO WS-TABLE-FOUND-SWITCH
004580     END-IF.
004590
004600 2136-CHECK-TEAM-ROW-FIN.
004610     EXIT.
004620
004630*----------------------------------------------------------------*
004640 2140-CHECK-TEAM-NOT-ACTIVE.
004650
004660     IF NOT TT-TEAM-IS-ACTIVE (TT-IDX)
004670         MOVE 'Y' TO WS-DISPOSITION-SWITCH
004680         MOVE 'TEAM-NOT-ACTIVE' TO WS-ERROR-CODE
004690     END-IF.
004700
004710 2140-CHECK-TEAM-NOT-ACTIVE-FIN.
004720     EXIT.
004730
004740*----------------------------------------------------------------*
004750 2150-CHECK-TEAM-FULL.
004760
004770     IF TT-MAX-MEMBERS (TT-IDX) > 0
004780         PERFORM 2155-COUNT-ACTIVE-FOR-TEAM
004790            THRU 2155-COUNT-ACTIVE-FOR-TEAM-FIN
004800         IF WS-ACTIVE-COUNT-FOR-TEAM >= TT-MAX-MEMBERS (TT-IDX)
004810             MOVE 'Y' TO WS-DISPOSITION-SWITCH
004820             MOVE 'TEAM-FULL' TO WS-ERROR-CODE
004830         END-IF
004840     END-IF.
004850
004860 2150-CHECK-TEAM-FULL-FIN.
004870     EXIT.
004880
004890*----------------------------------------------------------------*
004900 2155-COUNT-ACTIVE-FOR-TEAM.
004910
004920     MOVE 0 TO WS-ACTIVE-COUNT-FOR-TEAM.
004930
004940     PERFORM 2156-TEST-MEMBER-ACTIVE
004950        THRU 2156-TEST-MEMBER-ACTIVE-FIN
004960        VARYING WS-SUB-1 FROM 1 BY 1
004970          UNTIL WS-SUB-1 > MB-ENTRY-COUNT.
004980
004990 2155-COUNT-ACTIVE-FOR-TEAM-FIN.
005000     EXIT.
005010
005020*----------------------------------------------------------------*
005030 2156-TEST-MEMBER-ACTIVE.
005040
005050     SET MB-IDX TO WS-SUB-1.
005060     IF MB-TEAM-ID (MB-IDX) = WS-DECODED-TEAM-ID
005070        AND MB-IS-ACTIVE (MB-IDX)
005080         ADD 1 TO WS-ACTIVE-COUNT-FOR-TEAM
005090     END-IF.
005100
005110 2156-TEST-MEMBER-ACTIVE-FIN.
005120     EXIT.
005130
005140*----------------------------------------------------------------*
005150*    LEAVE VALIDATION - TWO CHECKS, FIRST FAILURE REJECTS.       *
005160*----------------------------------------------------------------*
005170 2200-VALIDATE-LEAVE.
005180
005190     MOVE MR-TEAM-ID TO WS-DECODED-TEAM-ID.
005200
005210     PERFORM 2115-FIND-MEMBER-ROW
005220        THRU 2115-FIND-MEMBER-ROW-FIN.
005230
005240     IF NOT WS-MEMBER-FOUND
005250        OR NOT MB-IS-ACTIVE (MB-IDX)
005260        OR MB-TEAM-ID (MB-IDX) NOT = MR-TEAM-ID
005270         MOVE 'Y' TO WS-DISPOSITION-SWITCH
005280         MOVE 'NOT-IN-TEAM' TO WS-ERROR-CODE
005290     END-IF.
005300
005310     IF NOT WS-REQUEST-REJECTED
005320         IF MB-ROLE-LEADER (MB-IDX)
005330             MOVE 'Y' TO WS-DISPOSITION-SWITCH
005340             MOVE 'LEADER-CANNOT-LEAVE' TO WS-ERROR-CODE
005350         END-IF
005360     END-IF.
005370
005380 2200-VALIDATE-LEAVE-FIN.
005390     EXIT.
005400
005410*----------------------------------------------------------------*
005420*    APPLY THE ACCEPTED CHANGE TO THE IN-MEMORY TABLE.  A JOIN   *
005430*    REUSES THE MEMBER'S EXISTING ROW IF ONE EXISTS (A FORMER    *
005440*    MEMBER REJOINING), OTHERWISE APPENDS A NEW ROW.             *
005450*----------------------------------------------------------------*
005460 2300-APPLY-DISPOSITION.
005470
005480     IF WS-REQUEST-REJECTED
005490         ADD 1 TO WS-TOT-REJECTED
005500     ELSE
005510         ADD 1 TO WS-TOT-ACCEPTED
005520         IF MR-REQ-JOIN
005530             PERFORM 2310-APPLY-JOIN
005540                THRU 2310-APPLY-JOIN-FIN
005550         ELSE
005560             MOVE 'N' TO MB-ACTIVE-FLAG (MB-IDX)
005570         END-IF
005580     END-IF.
005590
005600 2300-APPLY-DISPOSITION-FIN.
005610     EXIT.
005620
005630*----------------------------------------------------------------*
005640 2310-APPLY-JOIN.
005650
005660     PERFORM 2115-FIND-MEMBER-ROW
005670        THRU 2115-FIND-MEMBER-ROW-FIN.
005680
005690     IF NOT WS-MEMBER-FOUND
005700         ADD 1 TO MB-ENTRY-COUNT
005710         SET MB-IDX TO MB-ENTRY-COUNT
005720         MOVE MR-MEMBER-ID TO MB-MEMBER-ID (MB-IDX)
005730     END-IF.
005740
005750     MOVE WS-DECODED-TEAM-ID TO MB-TEAM-ID (MB-IDX).
005760     MOVE 'M' TO MB-ROLE (MB-IDX).
005770     MOVE 'Y' TO MB-ACTIVE-FLAG (MB-IDX).
005780
005790 2310-APPLY-JOIN-FIN.
005800     EXIT.
005810
005820*----------------------------------------------------------------*
005830 2900-PRINT-DISPOSITION-LINE.
005840
005850     MOVE MR-REQ-TYPE TO R040-DT-REQ-TYPE.
005860     MOVE MR-MEMBER-ID TO R040-DT-MEMBER-ID.
005870     MOVE WS-DECODED-TEAM-ID TO R040-DT-TEAM-ID.
005880
005890     IF WS-REQUEST-REJECTED
005900         MOVE 'REJECTED' TO R040-DT-DISPOSITION
005910     ELSE
005920         MOVE 'ACCEPTED' TO R040-DT-DISPOSITION
005930     END-IF.
005940
005950     MOVE WS-ERROR-CODE TO R040-DT-ERROR-CODE.
005960
005970     MOVE R040-DETAIL-LINE TO WS-SAL-RPT040-REC.
005980     WRITE WS-SAL-RPT040-REC.
005990     ADD 1 TO WS-LINE-COUNT.
006000
006010 2900-PRINT-DISPOSITION-LINE-FIN.
006020     EXIT.
006030
006040*----------------------------------------------------------------*
006050 3000-FINALIZE-RUN.
006060
006070     PERFORM 3100-REWRITE-MEMBERSHIP-FILE
006080        THRU 3100-REWRITE-MEMBERSHIP-FILE-FIN.
006090
006100     PERFORM 3200-PRINT-DISPOSITION-TOTALS
006110        THRU 3200-PRINT-DISPOSITION-TOTALS-FIN.
006120
006130     CLOSE ENT-MEMBERSHIP-REQ
006140           ENT-TEAM-MASTER
006150           ENT-TEAM-MEMBERSHIP
006160           SAL-TEAM-MEMBERSHIP
006170           SAL-RPT040.
006180
006190 3000-FINALIZE-RUN-FIN.
006200     EXIT.
006210
006220*----------------------------------------------------------------*
006230 3100-REWRITE-MEMBERSHIP-FILE.
006240
006250     PERFORM 3110-REWRITE-MEMBERSHIP-ROW
006260        THRU 3110-REWRITE-MEMBERSHIP-ROW-FIN
006270        VARYING WS-SUB-1 FROM 1 BY 1
006280          UNTIL WS-SUB-1 > MB-ENTRY-COUNT.
006290
006300 3100-REWRITE-MEMBERSHIP-FILE-FIN.
006310     EXIT.
006320
006330*----------------------------------------------------------------*
006340 3110-REWRITE-MEMBERSHIP-ROW.
006350
006360     SET MB-IDX TO WS-SUB-1.
006370     MOVE MB-MEMBER-ID (MB-IDX)   TO TB-MEMBER-ID.
006380     MOVE MB-TEAM-ID (MB-IDX)     TO TB-TEAM-ID.
006390     MOVE MB-ROLE (MB-IDX)        TO TB-MEMBER-ROLE.
006400     MOVE MB-ACTIVE-FLAG (MB-IDX) TO TB-ACTIVE-FLAG.
006410     MOVE WS-TEAM-MEMBERSHIP      TO WS-SAL-TEAM-MEMBERSHIP.
006420     WRITE WS-SAL-TEAM-MEMBERSHIP.
006430
006440 3110-REWRITE-MEMBERSHIP-ROW-FIN.
006450     EXIT.
006460
006470*----------------------------------------------------------------*
006480 3200-PRINT-DISPOSITION-TOTALS.
006490
006500     MOVE WS-TOT-ACCEPTED TO R040-TL-ACCEPTED.
006510     MOVE WS-TOT-REJECTED TO R040-TL-REJECTED.
006520     MOVE R040-TOTAL-LINE TO WS-SAL-RPT040-REC.
006530     WRITE WS-SAL-RPT040-REC.
006540
006550 3200-PRINT-DISPOSITION-TOTALS-FIN.
006560     EXIT.
