000010******************************************************************
000020* PROGRAM:  EGR050
000030* SYSTEM :  ECO-SEED REWARDS BATCH SUITE
000040* AUTHOR :  W. T. HASKELL
000050*
000060* DESCRIPTION:
000070*   GREEN FINANCIAL PRODUCT CATALOG REPORT.  READS THE PRODUCT
000080*   MASTER SEQUENTIALLY (SORTED BY PRODUCT-TYPE, THEN
000090*   PRODUCT-ID) WITH A CONTROL BREAK ON PRODUCT-TYPE.  PRINTS A
000100*   SECTION HEADING PER TYPE, ONE DETAIL LINE PER PRODUCT, A
000110*   PER-TYPE COUNT AT EACH BREAK, AND A GRAND TOTAL AT THE END.
000120*   RECORDS WITH AN UNRECOGNIZED PRODUCT TYPE ARE COUNTED AS
000130*   ERRORS AND PRINTED ON AN ERROR LINE, NOT AS A DETAIL LINE.
000140******************************************************************
000150*                       CHANGE LOG
000160*----------------------------------------------------------------*
000170*  DATE       BY   TICKET     DESCRIPTION                        *
000180*----------------------------------------------------------------*
000190*  11/03/1993 WTH  INITIAL   ORIGINAL CODING - SAVINGS, LOAN,     WTH1103 
000200*             AND INVESTMENT SECTIONS WITH TYPE COUNTS.           WTH1103 
000210*  07/19/1997 RLB  RQ-0489   UNKNOWN PRODUCT-TYPE RECORDS NOW     RLB0719 
000220*             COUNTED AND REPORTED SEPARATELY FROM VALID ONES.    RLB0719 
000230*  01/18/1999 PJQ  Y2K-0031  YEAR 2000 REVIEW - RUN DATE ACCEPTED PJQ0118 
000240*             WITH A FOUR-DIGIT YEAR FOR THE REPORT HEADING.      PJQ0118 
000250*  10/01/2001 SRA  RQ-0705   THIRD RATE COLUMN ADDED SO SAVINGS   SRA1001 
000260*             PRODUCTS CAN SHOW BASE, MAX, AND PREFERENTIAL.      SRA1001 
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.    EGR050.
000300 AUTHOR.        W. T. HASKELL.
000310 INSTALLATION.  HANA GREENWORLD DATA CENTER.
000320 DATE-WRITTEN.  11/03/1993.
000330 DATE-COMPILED.
000340 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000350*----------------------------------------------------------------*
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS IS UPSI-0-ON
000410            OFF STATUS IS UPSI-0-OFF.
000420
000430 INPUT-OUTPUT SECTION.
000440
000450 FILE-CONTROL.
000460
000470     SELECT ENT-PRODUCT-MASTER
000480         ASSIGN TO 'PRODMAS'
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-PRODUCT-MASTER.
000510
000520     SELECT SAL-RPT050
000530         ASSIGN TO 'RPT050'
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS FS-RPT050.
000560
000570*----------------------------------------------------------------*
000580 DATA DIVISION.
000590
000600 FILE SECTION.
000610
000620 FD  ENT-PRODUCT-MASTER.
000630     COPY PRODMAS.
000640
000650 01  WS-PRODUCT-MASTER-RAW REDEFINES WS-ENT-PRODUCT-MASTER
000660                                            PIC X(120).
000670
000680 FD  SAL-RPT050.
000690 01  WS-SAL-RPT050-REC                 PIC X(132).
000700
000710*----------------------------------------------------------------*
000720 WORKING-STORAGE SECTION.
000730
000740 01  WS-SAL-RPT050-LINE.
000750     COPY RPT050.
000760
000770 01  WS-BREAK-TYPE                     PIC X(1)  VALUE SPACE.
000780 01  WS-BREAK-TYPE-NAME                PIC X(12) VALUE SPACES.
000790 01  WS-BREAK-TYPE-NAME-PARTS REDEFINES WS-BREAK-TYPE-NAME.
000800     05  WS-BREAK-TYPE-NAME-HEAD       PIC X(6).
000810     05  WS-BREAK-TYPE-NAME-TAIL       PIC X(6).
000820 01  WS-FIRST-RECORD-SWITCH            PIC X(1)  VALUE 'Y'.
000830     88  WS-FIRST-RECORD                   VALUE 'Y'.
000840
000850 01  WS-RUN-TOTALS.
000860     05  WS-TOT-TYPE-COUNT             PIC 9(5)  COMP VALUE 0.
000870     05  WS-TOT-PRODUCT-COUNT          PIC 9(5)  COMP VALUE 0.
000880     05  WS-TOT-ERROR-COUNT            PIC 9(5)  COMP VALUE 0.
000890
000900 01  WS-CURRENT-DATE                   PIC 9(8)  VALUE 0.
000910 01  WS-RUN-DATE-EDIT REDEFINES WS-CURRENT-DATE.
000920     05  WS-RUN-DATE-YEAR              PIC 9(4).
000930     05  WS-RUN-DATE-MONTH             PIC 9(2).
000940     05  WS-RUN-DATE-DAY               PIC 9(2).
000950
000960*    STANDALONE WORK ITEM - DETAIL LINE COUNTER FOR RPT050.       *
000965 77  WS-LINE-COUNT                     PIC 9(3)  COMP VALUE 0.
000980
000990 01  FS-PRODUCT-MASTER                 PIC X(2).
001000     88  FS-PRODUCT-MASTER-OK              VALUE '00'.
001010     88  FS-PRODUCT-MASTER-EOF             VALUE '10'.
001020 01  FS-RPT050                         PIC X(2).
001030     88  FS-RPT050-OK                      VALUE '00'.
001040
001050*----------------------------------------------------------------*
001060 PROCEDURE DIVISION.
001070*----------------------------------------------------------------*
001080
001090     PERFORM 1000-INITIALIZE-RUN
001100        THRU 1000-INITIALIZE-RUN-FIN.
001110
001120     PERFORM 2000-PROCESS-PRODUCTS
001130        THRU 2000-PROCESS-PRODUCTS-FIN
001140        UNTIL FS-PRODUCT-MASTER-EOF.
001150
001160     PERFORM 3000-FINALIZE-RUN
001170        THRU 3000-FINALIZE-RUN-FIN.
001180
001190     DISPLAY 'EGR050 PRODUCTS LISTED  : ' WS-TOT-PRODUCT-COUNT.
001200     DISPLAY 'EGR050 UNKNOWN TYPE ERRS: ' WS-TOT-ERROR-COUNT.
001210
001220     STOP RUN.
001230
001240*----------------------------------------------------------------*
001250 1000-INITIALIZE-RUN.
001260
001270     OPEN INPUT  ENT-PRODUCT-MASTER
001280          OUTPUT SAL-RPT050.
001290
001300     IF NOT FS-PRODUCT-MASTER-OK
001310         DISPLAY 'EGR050 CANNOT OPEN PRODUCT MASTER - ABEND'
001320         STOP RUN
001330     END-IF.
001340
001350     IF UPSI-0-ON
001360         DISPLAY 'EGR050 RUNNING WITH DIAGNOSTIC SWITCH ON'
001370     END-IF.
001380
001390* PJQ0118 - Y2K REVIEW: RUN DATE ACCEPTED WITH A FOUR-DIGIT YEAR.
001400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
001410
001420     MOVE WS-RUN-DATE-MONTH TO R050-H1-RUN-DATE-MM.
001430     MOVE WS-RUN-DATE-DAY   TO R050-H1-RUN-DATE-DD.
001440     MOVE WS-RUN-DATE-YEAR  TO R050-H1-RUN-DATE-YYYY.
001450
001460     MOVE R050-HEADING-1 TO WS-SAL-RPT050-REC.
001470     WRITE WS-SAL-RPT050-REC.
001480
001490     READ ENT-PRODUCT-MASTER
001500         AT END SET FS-PRODUCT-MASTER-EOF TO TRUE.
001510
001520 1000-INITIALIZE-RUN-FIN.
001530     EXIT.
001540
001550*----------------------------------------------------------------*
001560 2000-PROCESS-PRODUCTS.
001570
001580     IF WS-FIRST-RECORD
001590         MOVE PM-PRODUCT-TYPE TO WS-BREAK-TYPE
001600         MOVE 'N' TO WS-FIRST-RECORD-SWITCH
001610         PERFORM 2050-START-TYPE-SECTION
001620            THRU 2050-START-TYPE-SECTION-FIN
001630     END-IF.
001640
001650     IF PM-PRODUCT-TYPE NOT = WS-BREAK-TYPE
001660         PERFORM 2500-TYPE-BREAK
001670            THRU 2500-TYPE-BREAK-FIN
001680         MOVE PM-PRODUCT-TYPE TO WS-BREAK-TYPE
001690         PERFORM 2050-START-TYPE-SECTION
001700            THRU 2050-START-TYPE-SECTION-FIN
001710     END-IF.
001720
001730     EVALUATE TRUE
001740         WHEN PM-TYPE-SAVINGS
001750             PERFORM 2100-PRINT-SAVINGS-DETAIL
001760                THRU 2100-PRINT-SAVINGS-DETAIL-FIN
001770         WHEN PM-TYPE-LOAN
001780             PERFORM 2200-PRINT-LOAN-DETAIL
001790                THRU 2200-PRINT-LOAN-DETAIL-FIN
001800         WHEN PM-TYPE-INVESTMENT
001810             PERFORM 2300-PRINT-INVESTMENT-DETAIL
001820                THRU 2300-PRINT-INVESTMENT-DETAIL-FIN
001830         WHEN OTHER
001840             PERFORM 2400-PRINT-UNKNOWN-TYPE
001850                THRU 2400-PRINT-UNKNOWN-TYPE-FIN
001860     END-EVALUATE.
001870
001880     READ ENT-PRODUCT-MASTER
001890         AT END
001900             SET FS-PRODUCT-MASTER-EOF TO TRUE
001910             PERFORM 2500-TYPE-BREAK
001920                THRU 2500-TYPE-BREAK-FIN
001930     END-READ.
001940
001950 2000-PROCESS-PRODUCTS-FIN.
001960     EXIT.
001970
001980*----------------------------------------------------------------*
001990 2050-START-TYPE-SECTION.
002000
002010     MOVE 0 TO WS-TOT-TYPE-COUNT.
002020
002030     EVALUATE TRUE
002040         WHEN PM-TYPE-SAVINGS
002050             MOVE 'SAVINGS' TO WS-BREAK-TYPE-NAME
002060         WHEN PM-TYPE-LOAN
002070             MOVE 'LOAN' TO WS-BREAK-TYPE-NAME
002080         WHEN PM-TYPE-INVESTMENT
002090             MOVE 'INVESTMENT' TO WS-BREAK-TYPE-NAME
002100         WHEN OTHER
002110             MOVE 'UNKNOWN' TO WS-BREAK-TYPE-NAME
002120     END-EVALUATE.
002130
002140     MOVE WS-BREAK-TYPE-NAME TO R050-TH-TYPE-NAME.
002150     MOVE R050-TYPE-HEADING TO WS-SAL-RPT050-REC.
002160     WRITE WS-SAL-RPT050-REC.
002170
002180     MOVE R050-COLUMN-HEADING TO WS-SAL-RPT050-REC.
002190     WRITE WS-SAL-RPT050-REC.
002200
002210 2050-START-TYPE-SECTION-FIN.
002220     EXIT.
002230
002240*----------------------------------------------------------------*
002250 2100-PRINT-SAVINGS-DETAIL.
002260
002270     MOVE PM-PRODUCT-ID     TO R050-DT-PRODUCT-ID.
002280     MOVE PM-PRODUCT-NAME   TO R050-DT-PRODUCT-NAME.
002290     MOVE PM-BASE-RATE      TO R050-DT-RATE-1.
002300     MOVE PM-MAX-RATE       TO R050-DT-RATE-2.
002310     MOVE PM-PREF-RATE      TO R050-DT-RATE-3.
002320     MOVE PM-MIN-AMOUNT     TO R050-DT-MIN-AMOUNT.
002330     MOVE PM-MAX-AMOUNT     TO R050-DT-MAX-AMOUNT.
002340     MOVE PM-PERIOD-MONTHS  TO R050-DT-TERM.
002350
002360     PERFORM 2900-WRITE-DETAIL-LINE
002370        THRU 2900-WRITE-DETAIL-LINE-FIN.
002380
002390 2100-PRINT-SAVINGS-DETAIL-FIN.
002400     EXIT.
002410
002420*----------------------------------------------------------------*
002430 2200-PRINT-LOAN-DETAIL.
002440
002450     MOVE PM-PRODUCT-ID     TO R050-DT-PRODUCT-ID.
002460     MOVE PM-PRODUCT-NAME   TO R050-DT-PRODUCT-NAME.
002470     MOVE PM-BASE-RATE      TO R050-DT-RATE-1.
002480     MOVE PM-PREF-RATE      TO R050-DT-RATE-2.
002490     MOVE 0                 TO R050-DT-RATE-3.
002500     MOVE PM-MIN-AMOUNT     TO R050-DT-MIN-AMOUNT.
002510     MOVE PM-MAX-AMOUNT     TO R050-DT-MAX-AMOUNT.
002520     MOVE PM-PERIOD-MONTHS  TO R050-DT-TERM.
002530
002540     PERFORM 2900-WRITE-DETAIL-LINE
002550        THRU 2900-WRITE-DETAIL-LINE-FIN.
002560
002570 2200-PRINT-LOAN-DETAIL-FIN.
002580     EXIT.
002590
002600*----------------------------------------------------------------*
002610 2300-PRINT-INVESTMENT-DETAIL.
002620
002630     MOVE PM-PRODUCT-ID       TO R050-DT-PRODUCT-ID.
002640     MOVE PM-PRODUCT-NAME     TO R050-DT-PRODUCT-NAME.
002650     MOVE PM-BASE-RATE        TO R050-DT-RATE-1.
002660     MOVE PM-MGMT-FEE-RATE    TO R050-DT-RATE-2.
002670     MOVE 0                   TO R050-DT-RATE-3.
002680     MOVE PM-MIN-AMOUNT       TO R050-DT-MIN-AMOUNT.
002690     MOVE PM-MAX-AMOUNT       TO R050-DT-MAX-AMOUNT.
002700     MOVE PM-PERIOD-MONTHS    TO R050-DT-TERM.
002710
002720     PERFORM 2900-WRITE-DETAIL-LINE
002730        THRU 2900-WRITE-DETAIL-LINE-FIN.
002740
002750 2300-PRINT-INVESTMENT-DETAIL-FIN.
002760     EXIT.
002770
002780*----------------------------------------------------------------*
002790 2400-PRINT-UNKNOWN-TYPE.
002800
002810     MOVE PM-PRODUCT-ID   TO R050-ER-PRODUCT-ID.
002820     MOVE PM-PRODUCT-TYPE TO R050-ER-BAD-TYPE.
002830
002840     MOVE R050-ERROR-LINE TO WS-SAL-RPT050-REC.
002850     WRITE WS-SAL-RPT050-REC.
002860     ADD 1 TO WS-LINE-COUNT.
002870     ADD 1 TO WS-TOT-ERROR-COUNT.
002880
002890 2400-PRINT-UNKNOWN-TYPE-FIN.
002900     EXIT.
002910
002920*----------------------------------------------------------------*
002930 2500-TYPE-BREAK.
002940
002950     MOVE WS-BREAK-TYPE-NAME    TO R050-TT-TYPE-NAME.
002960     MOVE WS-TOT-TYPE-COUNT     TO R050-TT-TYPE-COUNT.
002970     MOVE R050-TYPE-TOTAL-LINE  TO WS-SAL-RPT050-REC.
002980     WRITE WS-SAL-RPT050-REC.
002990     ADD 1 TO WS-LINE-COUNT.
003000
003010 2500-TYPE-BREAK-FIN.
003020     EXIT.
003030
003040*----------------------------------------------------------------*
003050 2900-WRITE-DETAIL-LINE.
003060
003070     MOVE R050-DETAIL-LINE TO WS-SAL-RPT050-REC.
003080     WRITE WS-SAL-RPT050-REC.
003090     ADD 1 TO WS-LINE-COUNT.
003100     ADD 1 TO WS-TOT-TYPE-COUNT.
003110     ADD 1 TO WS-TOT-PRODUCT-COUNT.
003120
003130 2900-WRITE-DETAIL-LINE-FIN.
003140     EXIT.
003150
003160*----------------------------------------------------------------*
003170 3000-FINALIZE-RUN.
003180
003190     MOVE WS-TOT-PRODUCT-COUNT TO R050-GT-PRODUCT-COUNT.
003200     MOVE WS-TOT-ERROR-COUNT   TO R050-GT-ERROR-COUNT.
003210     MOVE R050-GRAND-TOTAL-LINE TO WS-SAL-RPT050-REC.
003220     WRITE WS-SAL-RPT050-REC.
003230
003240     CLOSE ENT-PRODUCT-MASTER
003250           SAL-RPT050.
003260
003270 3000-FINALIZE-RUN-FIN.
003280     EXIT.
