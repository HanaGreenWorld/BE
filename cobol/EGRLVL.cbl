000010******************************************************************
000020* PROGRAM:  EGRLVL
000030* SYSTEM :  ECO-SEED REWARDS BATCH SUITE
000040* AUTHOR :  W. T. HASKELL
000050*
000060* DESCRIPTION:
000070*   CALLED SUBPROGRAM.  GIVEN A MEMBER'S LIFETIME TOTAL POINTS,
000080*   SEARCHES THE ECO LEVEL REFERENCE TABLE AND RETURNS THE
000090*   MEMBER'S CURRENT LEVEL, THE NEXT LEVEL, POINTS STILL NEEDED
000100*   TO REACH IT, AND THE PROGRESS PERCENTAGE TOWARD IT.  CALLED
000110*   ONCE PER MEMBER BY EGR020.
000120******************************************************************
000130*                       CHANGE LOG
000140*----------------------------------------------------------------*
000150*  DATE       BY   TICKET     DESCRIPTION                        *
000160*----------------------------------------------------------------*
000170*  09/05/1990 WTH  INITIAL   ORIGINAL CODING - THREE-LEVEL TABLE  WTH0905 
000180*             SEARCH, RELOADS THE TABLE FILE EVERY CALL.          WTH0905 
000190*  04/17/1994 RLB  RQ-0361   PROGRESS PERCENTAGE ADDED, ROUNDED   RLB0417 
000200*             TO TWO DECIMAL PLACES.                              RLB0417 
000210*  01/09/1999 PJQ  Y2K-0031  YEAR 2000 REVIEW - NO DATE FIELDS    PJQ0109 
000220*             IN THIS PROGRAM.  NO CHANGE REQUIRED.               PJQ0109 
000230*  08/22/2001 SRA  RQ-0688   TOP-LEVEL MEMBERS NOW REPORT A FLAT  SRA0822 
000240*             100.00 PROGRESS PERCENTAGE INSTEAD OF ZERO.         SRA0822 
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    EGRLVL.
000280 AUTHOR.        W. T. HASKELL.
000290 INSTALLATION.  HANA GREENWORLD DATA CENTER.
000300 DATE-WRITTEN.  09/05/1990.
000310 DATE-COMPILED.
000320 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000330*----------------------------------------------------------------*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     UPSI-0 ON STATUS IS UPSI-0-ON
000390            OFF STATUS IS UPSI-0-OFF.
000400
000410 INPUT-OUTPUT SECTION.
000420
000430 FILE-CONTROL.
000440
000450     SELECT ENT-ECO-LEVEL
000460         ASSIGN TO 'ECOLVL'
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS FS-ECO-LEVEL.
000490
000500*----------------------------------------------------------------*
000510 DATA DIVISION.
000520
000530 FILE SECTION.
000540
000550 FD  ENT-ECO-LEVEL.
000560     COPY ECOLVL.
000570
000580 01  WS-ECO-LEVEL-RAW REDEFINES WS-ENT-ECO-LEVEL PIC X(43).
000590
000600*----------------------------------------------------------------*
000610 WORKING-STORAGE SECTION.
000620
000630 01  WS-LEVEL-TABLE.
000640     05  LT-ENTRY-COUNT                PIC 9(2)  COMP VALUE 0.
000650     05  LT-ENTRY OCCURS 20 TIMES
000660                  INDEXED BY LT-IDX.
000670         10  LT-LEVEL-CODE              PIC X(12).
000680         10  LT-LEVEL-NAME              PIC X(20).
000690         10  LT-REQUIRED-POINTS         PIC 9(9).
000700         10  LT-LEVEL-SEQ                PIC 9(2).
000710
000720 01  WS-LEVEL-DISPLAY-LINE.
000730     05  WS-DISP-CODE                  PIC X(12).
000740     05  WS-DISP-NAME                  PIC X(20).
000750 01  WS-LEVEL-DISPLAY-ALT REDEFINES WS-LEVEL-DISPLAY-LINE.
000760     05  WS-DISP-FULL                  PIC X(32).
000770
000780 01  WS-SUBSCRIPTS.
000790     05  WS-CUR-IDX                    PIC 9(2)  COMP VALUE 1.
000800     05  WS-NEXT-IDX                   PIC 9(2)  COMP VALUE 0.
000810     05  WS-SUB-1                      PIC 9(2)  COMP VALUE 0.
000820
000830 01  WS-TOP-LEVEL-SWITCH               PIC X(1)  VALUE 'N'.
000840     88  WS-AT-TOP-LEVEL                   VALUE 'Y'.
000850
000860 01  FS-ECO-LEVEL                      PIC X(2).
000870     88  FS-ECO-LEVEL-OK                   VALUE '00'.
000880     88  FS-ECO-LEVEL-EOF                  VALUE '10'.
000885*    STANDALONE WORK ITEM - HIGH-WATER LIMIT ON THE LEVEL TABLE,  *
000887*    TESTED BY 1210-LOAD-LEVEL-ROW BEFORE EACH ROW IS ADDED.      *
000889 77  WS-TABLE-MAX-ENTRIES              PIC 9(2)  COMP VALUE 20.
000890
000900*----------------------------------------------------------------*
000910 LINKAGE SECTION.
000920
000930 01  LK-EGRLVL-ENTRADA.
000940     05  LK-ENT-TOTAL-POINTS           PIC S9(11).
000950
000960 01  LK-EGRLVL-SALIDA.
000970     05  LK-SAL-LEVEL-CODE             PIC X(12).
000980     05  LK-SAL-LEVEL-NAME             PIC X(20).
000990     05  LK-SAL-NEXT-LEVEL-CODE        PIC X(12).
001000     05  LK-SAL-POINTS-TO-NEXT         PIC 9(9).
001010     05  LK-SAL-PROGRESS-PCT           PIC 9(3)V9(2).
001020
001030 01  LK-SAL-PCT-PARTS REDEFINES LK-SAL-PROGRESS-PCT.
001040     05  LK-PCT-WHOLE                  PIC 9(3).
001050     05  LK-PCT-FRAC                   PIC 9(2).
001060
001070*----------------------------------------------------------------*
001080 PROCEDURE DIVISION USING LK-EGRLVL-ENTRADA, LK-EGRLVL-SALIDA.
001090*----------------------------------------------------------------*
001100
001110     PERFORM 1000-INITIALIZE-RUN
001120        THRU 1000-INITIALIZE-RUN-FIN.
001130
001140     PERFORM 1300-SEARCH-LEVEL-TABLE
001150        THRU 1300-SEARCH-LEVEL-TABLE-FIN.
001160
001170     PERFORM 3000-FINALIZE-RUN
001180        THRU 3000-FINALIZE-RUN-FIN.
001190
001200     EXIT PROGRAM.
001210
001220*----------------------------------------------------------------*
001230 1000-INITIALIZE-RUN.
001240
001250     INITIALIZE LK-EGRLVL-SALIDA WS-LEVEL-TABLE.
001260
001270     PERFORM 1100-OPEN-FILES
001280        THRU 1100-OPEN-FILES-FIN.
001290
001300     PERFORM 1200-LOAD-LEVEL-TABLE
001310        THRU 1200-LOAD-LEVEL-TABLE-FIN.
001320
001330 1000-INITIALIZE-RUN-FIN.
001340     EXIT.
001350
001360*----------------------------------------------------------------*
001370 1100-OPEN-FILES.
001380
001390     OPEN INPUT ENT-ECO-LEVEL.
001400
001410     IF NOT FS-ECO-LEVEL-OK
001420         DISPLAY 'EGRLVL CANNOT OPEN ECO LEVEL TABLE - ABEND'
001430         DISPLAY 'FILE STATUS: ' FS-ECO-LEVEL
001440         STOP RUN
001450     END-IF.
001460
001470 1100-OPEN-FILES-FIN.
001480     EXIT.
001490
001500*----------------------------------------------------------------*
001510*    RELOAD THE (SMALL) LEVEL TABLE ON EVERY CALL - TABLE IS     *
001520*    ONLY A HANDFUL OF ENTRIES SO THIS IS CHEAPER THAN CARRYING  *
001530*    STATE BETWEEN CALLS.  TABLE ARRIVES SORTED BY LEVEL-SEQ,    *
001540*    WHICH IS THE SAME ORDER AS REQUIRED-POINTS ASCENDING.       *
001550*----------------------------------------------------------------*
001560 1200-LOAD-LEVEL-TABLE.
001570
001580     READ ENT-ECO-LEVEL
001590         AT END SET FS-ECO-LEVEL-EOF TO TRUE.
001600
001610     PERFORM 1210-LOAD-LEVEL-ROW
001620        THRU 1210-LOAD-LEVEL-ROW-FIN
001630        UNTIL FS-ECO-LEVEL-EOF.
001640
001650     CLOSE ENT-ECO-LEVEL.
001660
001670 1200-LOAD-LEVEL-TABLE-FIN.
001680     EXIT.
001690
001700*----------------------------------------------------------------*
001710 1210-LOAD-LEVEL-ROW.
001720
001722     IF LT-ENTRY-COUNT NOT < WS-TABLE-MAX-ENTRIES
001724         DISPLAY 'EGRLVL - LEVEL TABLE FULL - RUN ABORTED'
001726         MOVE 16 TO RETURN-CODE
001728         STOP RUN
001729     END-IF.
001730     ADD 1 TO LT-ENTRY-COUNT.
001740     SET LT-IDX TO LT-ENTRY-COUNT.
001750     MOVE EL-LEVEL-CODE      TO LT-LEVEL-CODE (LT-IDX).
001760     MOVE EL-LEVEL-NAME      TO LT-LEVEL-NAME (LT-IDX).
001770     MOVE EL-REQUIRED-POINTS TO LT-REQUIRED-POINTS (LT-IDX).
001780     MOVE EL-LEVEL-SEQ       TO LT-LEVEL-SEQ (LT-IDX).
001790
001800     IF UPSI-0-ON
001810         MOVE EL-LEVEL-CODE TO WS-DISP-CODE
001820         MOVE EL-LEVEL-NAME TO WS-DISP-NAME
001830         DISPLAY 'EGRLVL LOADED: ' WS-DISP-FULL
001840     END-IF.
001850
001860     READ ENT-ECO-LEVEL
001870         AT END SET FS-ECO-LEVEL-EOF TO TRUE
001880     END-READ.
001890
001900 1210-LOAD-LEVEL-ROW-FIN.
001910     EXIT.
001920
001930*----------------------------------------------------------------*
001940*    HIGHEST TABLE ENTRY WHOSE REQUIRED-POINTS DOES NOT EXCEED   *
001950*    THE MEMBER'S TOTAL-POINTS IS THE CURRENT LEVEL.  TABLE IS   *
001960*    SCANNED IN FULL SINCE THE FEW ENTRIES DO NOT JUSTIFY A      *
001970*    SEARCH-AND-STOP OPTIMIZATION.                               *
001980*----------------------------------------------------------------*
001990 1300-SEARCH-LEVEL-TABLE.
002000
002010     MOVE 1 TO WS-CUR-IDX.
002020
002030     PERFORM 1310-CHECK-LEVEL-ENTRY
002040        THRU 1310-CHECK-LEVEL-ENTRY-FIN
002050        VARYING WS-SUB-1 FROM 1 BY 1
002060          UNTIL WS-SUB-1 > LT-ENTRY-COUNT.
002070
002080     SET LT-IDX TO WS-CUR-IDX.
002090     MOVE LT-LEVEL-CODE (LT-IDX) TO LK-SAL-LEVEL-CODE.
002100     MOVE LT-LEVEL-NAME (LT-IDX) TO LK-SAL-LEVEL-NAME.
002110
002120     MOVE 'N' TO WS-TOP-LEVEL-SWITCH.
002130     IF WS-CUR-IDX >= LT-ENTRY-COUNT
002140         MOVE 'Y' TO WS-TOP-LEVEL-SWITCH
002150     ELSE
002160         COMPUTE WS-NEXT-IDX = WS-CUR-IDX + 1
002170     END-IF.
002180
002190     IF WS-AT-TOP-LEVEL
002200         MOVE SPACES TO LK-SAL-NEXT-LEVEL-CODE
002210         MOVE 0 TO LK-SAL-POINTS-TO-NEXT
002220         MOVE 100.00 TO LK-SAL-PROGRESS-PCT
002230     ELSE
002240         PERFORM 1350-COMPUTE-PROGRESS
002250            THRU 1350-COMPUTE-PROGRESS-FIN
002260     END-IF.
002270
002280 1300-SEARCH-LEVEL-TABLE-FIN.
002290     EXIT.
002300
002310*----------------------------------------------------------------*
002320 1310-CHECK-LEVEL-ENTRY.
002330
002340     SET LT-IDX TO WS-SUB-1.
002350     IF LT-REQUIRED-POINTS (LT-IDX) <=
002360                          LK-ENT-TOTAL-POINTS
002370         MOVE WS-SUB-1 TO WS-CUR-IDX
002380     END-IF.
002390
002400 1310-CHECK-LEVEL-ENTRY-FIN.
002410     EXIT.
002420
002430*----------------------------------------------------------------*
002440 1350-COMPUTE-PROGRESS.
002450
002460     SET LT-IDX TO WS-NEXT-IDX.
002470     MOVE LT-LEVEL-CODE (LT-IDX) TO LK-SAL-NEXT-LEVEL-CODE.
002480
002490     COMPUTE LK-SAL-POINTS-TO-NEXT =
002500             LT-REQUIRED-POINTS (LT-IDX) - LK-ENT-TOTAL-POINTS.
002510
002520     SET LT-IDX TO WS-CUR-IDX.
002530     COMPUTE LK-SAL-PROGRESS-PCT ROUNDED =
002540             (LK-ENT-TOTAL-POINTS - LT-REQUIRED-POINTS (LT-IDX))
002550             * 100 /
002560             (LT-REQUIRED-POINTS (WS-NEXT-IDX) -
002570              LT-REQUIRED-POINTS (LT-IDX)).
002580
002590 1350-COMPUTE-PROGRESS-FIN.
002600     EXIT.
002610
002620*----------------------------------------------------------------*
002630 3000-FINALIZE-RUN.
002640
002650     CONTINUE.
002660
002670 3000-FINALIZE-RUN-FIN.
002680     EXIT.
