000010******************************************************************
000020* PROGRAM:  EGRVAL
000030* SYSTEM :  ECO-SEED REWARDS BATCH SUITE
000040* AUTHOR :  W. T. HASKELL
000050*
000060* DESCRIPTION:
000070*   CALLED SUBPROGRAM.  DECODES AND VALIDATES A TEAM INVITE
000080*   CODE OF THE FORM 'GG-NNNNNNN'.  RETURNS THE DECODED TEAM
000090*   ID AND A VALID/INVALID FLAG TO THE CALLING PROGRAM.  DOES
000100*   NOT TOUCH THE TEAM MASTER - THAT LOOKUP STAYS IN THE
000110*   CALLING PROGRAM.
000120******************************************************************
000130*                       CHANGE LOG
000140*----------------------------------------------------------------*
000150*  DATE       BY   TICKET     DESCRIPTION                        *
000160*----------------------------------------------------------------*
000170*  05/20/1992 WTH  INITIAL   ORIGINAL CODING - PREFIX/DIGIT       WTH0520 
000180*             CHECK FOR THE 'GG-' INVITE CODE FORMAT.             WTH0520 
000190*  02/08/1999 PJQ  Y2K-0031  YEAR 2000 REVIEW - NO DATE FIELDS    PJQ0208 
000200*             IN THIS PROGRAM.  NO CHANGE REQUIRED.               PJQ0208 
000210*  09/09/2001 SRA  RQ-0691   NON-NUMERIC SUFFIX NOW REJECTED      SRA0909 
000220*             OUTRIGHT INSTEAD OF BEING TRUNCATED TO ZERO.        SRA0909 
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    EGRVAL.
000260 AUTHOR.        W. T. HASKELL.
000270 INSTALLATION.  HANA GREENWORLD DATA CENTER.
000280 DATE-WRITTEN.  05/20/1992.
000290 DATE-COMPILED.
000300 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000310*----------------------------------------------------------------*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     UPSI-0 ON STATUS IS UPSI-0-ON
000370            OFF STATUS IS UPSI-0-OFF.
000380
000390*----------------------------------------------------------------*
000400 DATA DIVISION.
000410
000420 WORKING-STORAGE SECTION.
000430
000440 01  WS-DIGIT-WORK.
000450     05  WS-DIGIT-TEXT                 PIC X(7) VALUE SPACES.
000460 01  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-WORK.
000470     05  WS-DIGIT-VALUE                PIC 9(7).
000480
000490 01  WS-DIAG-LINE.
000500     05  WS-DIAG-CODE                  PIC X(10).
000510     05  WS-DIAG-TEAM                  PIC 9(7).
000520 01  WS-DIAG-LINE-ALT REDEFINES WS-DIAG-LINE PIC X(17).
000525*    STANDALONE WORK ITEM - THE ONLY INVITE CODE PREFIX EGRVAL    *
000527*    WILL ACCEPT, TESTED BY 1000-VALIDATE-CODE.                   *
000529 77  WS-INVITE-PREFIX                  PIC X(3)  VALUE 'GG-'.
000530
000540*----------------------------------------------------------------*
000550 LINKAGE SECTION.
000560
000570 01  LK-EGRVAL-ENTRADA.
000580     05  LK-ENT-INVITE-CODE            PIC X(10).
000590
000600 01  LK-INVITE-CODE-PARTS REDEFINES LK-EGRVAL-ENTRADA.
000610     05  LK-CODE-PREFIX                PIC X(3).
000620     05  LK-CODE-DIGITS                PIC X(7).
000630
000640 01  LK-EGRVAL-SALIDA.
000650     05  LK-SAL-TEAM-ID                PIC 9(7).
000660     05  LK-SAL-VALID-FLAG             PIC X(1).
000670         88  LK-SAL-CODE-VALID             VALUE 'Y'.
000680         88  LK-SAL-CODE-INVALID           VALUE 'N'.
000690
000700*----------------------------------------------------------------*
000710 PROCEDURE DIVISION USING LK-EGRVAL-ENTRADA, LK-EGRVAL-SALIDA.
000720*----------------------------------------------------------------*
000730
000740     MOVE 0   TO LK-SAL-TEAM-ID.
000750     MOVE 'N' TO LK-SAL-VALID-FLAG.
000760
000770     PERFORM 1000-VALIDATE-CODE
000780        THRU 1000-VALIDATE-CODE-FIN.
000790
000800     IF UPSI-0-ON
000810         MOVE LK-ENT-INVITE-CODE TO WS-DIAG-CODE
000820         MOVE LK-SAL-TEAM-ID     TO WS-DIAG-TEAM
000830         DISPLAY 'EGRVAL CHECKED: ' WS-DIAG-LINE-ALT
000840                 ' RESULT: ' LK-SAL-VALID-FLAG
000850     END-IF.
000860
000870     EXIT PROGRAM.
000880
000890*----------------------------------------------------------------*
000900 1000-VALIDATE-CODE.
000910
000920     IF LK-CODE-PREFIX NOT = WS-INVITE-PREFIX
000930         GO TO 1000-VALIDATE-CODE-FIN
000940     END-IF.
000950
000960     MOVE LK-CODE-DIGITS TO WS-DIGIT-TEXT.
000970
000980     IF WS-DIGIT-TEXT NOT NUMERIC
000990         GO TO 1000-VALIDATE-CODE-FIN
001000     END-IF.
001010
001020     MOVE WS-DIGIT-VALUE TO LK-SAL-TEAM-ID.
001030     MOVE 'Y' TO LK-SAL-VALID-FLAG.
001040
001050 1000-VALIDATE-CODE-FIN.
001060     EXIT.
