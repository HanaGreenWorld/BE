000010*----------------------------------------------------------------*
000020*  MBRREQ  --  TEAM MEMBERSHIP JOIN/LEAVE REQUEST RECORD         *
000030*  ARRIVAL-ORDER SEQUENTIAL INPUT TO EGR040.  RECORD LENGTH 27.  *
000040*----------------------------------------------------------------*
000050 01  WS-ENT-MEMBERSHIP-REQ.
000060     05  MR-REQ-TYPE               PIC X(1).
000070         88  MR-REQ-JOIN               VALUE 'J'.
000080         88  MR-REQ-LEAVE              VALUE 'L'.
000090     05  MR-MEMBER-ID              PIC 9(9).
000100     05  MR-INVITE-CODE            PIC X(10).
000110     05  MR-TEAM-ID                PIC 9(7).
