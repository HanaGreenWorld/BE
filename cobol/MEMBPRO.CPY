000010*----------------------------------------------------------------*
000020*  MEMBPRO  --  ECO-SEED REWARDS MEMBER PROFILE MASTER RECORD    *
000030*  ONE RECORD PER ENROLLED MEMBER.  MASTER IS KEYED AND SORTED   *
000040*  ASCENDING ON MP-MEMBER-ID.  RECORD LENGTH IS 120 BYTES.       *
000050*----------------------------------------------------------------*
000060 01  MEMBER-PROFILE-REC.
000070     05  MP-MEMBER-ID              PIC 9(9).
000080     05  MP-MEMBER-NAME            PIC X(20).
000090     05  MP-MEMBER-STATUS          PIC X(1).
000100         88  MP-STATUS-ACTIVE          VALUE 'A'.
000110         88  MP-STATUS-INACTIVE        VALUE 'I'.
000120         88  MP-STATUS-SUSPENDED       VALUE 'S'.
000130     05  MP-CURRENT-POINTS         PIC S9(9).
000140     05  MP-TOTAL-POINTS           PIC S9(11).
000150     05  MP-MONTH-POINTS           PIC S9(9).
000160     05  MP-BANK-MONEY             PIC S9(11).
000170     05  MP-CARBON-SAVED-KG        PIC S9(7)V9(2).
000180     05  MP-MONTH-CARBON-KG        PIC S9(7)V9(2).
000190     05  MP-ACTIVITY-COUNT         PIC 9(7).
000200     05  MP-MONTH-ACTIVITY-CNT     PIC 9(5).
000210     05  MP-LEVEL-CODE             PIC X(12).
000220     05  MP-TEAM-ID                PIC 9(7).
000230     05  FILLER                    PIC X(1).
