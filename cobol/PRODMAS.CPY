000010*----------------------------------------------------------------*
000020*  PRODMAS  --  GREEN FINANCIAL PRODUCT MASTER RECORD            *
000030*  ONE LAYOUT SERVES ALL THREE PRODUCT TYPES (SAVINGS, LOAN,     *
000040*  INVESTMENT); SORTED ASCENDING ON PM-PRODUCT-TYPE THEN         *
000050*  PM-PRODUCT-ID.  THE SECOND-RATE AND MAXIMUM-RATE SLOTS ARE    *
000060*  SHARED BY OVERLAY BECAUSE NO ONE PRODUCT TYPE USES BOTH OF    *
000070*  THE OTHER TYPES' RATES -- SEE PM-MGMT-FEE-RATE AND            *
000080*  PM-MAX-RATE-AREA BELOW.  RECORD LENGTH IS 120 BYTES.          *
000090*----------------------------------------------------------------*
000100 01  WS-ENT-PRODUCT-MASTER.
000110     05  PM-PRODUCT-TYPE           PIC X(1).
000120         88  PM-TYPE-SAVINGS           VALUE 'S'.
000130         88  PM-TYPE-LOAN               VALUE 'L'.
000140         88  PM-TYPE-INVESTMENT         VALUE 'I'.
000150     05  PM-PRODUCT-ID             PIC 9(7).
000160     05  PM-PRODUCT-NAME           PIC X(30).
000170     05  PM-BASE-RATE              PIC S9(3)V9(2).
000180     05  PM-PREF-RATE              PIC S9(3)V9(2).
000190     05  PM-MGMT-FEE-RATE REDEFINES PM-PREF-RATE
000200                                   PIC S9(3)V9(2).
000210     05  PM-MIN-AMOUNT             PIC 9(13).
000220     05  PM-MAX-AMOUNT             PIC 9(13).
000230     05  PM-PERIOD-MONTHS          PIC 9(3).
000240     05  PM-SUB-TYPE               PIC X(20).
000250     05  PM-RISK-OR-REPAY          PIC X(20).
000260     05  PM-MAX-RATE-AREA REDEFINES PM-RISK-OR-REPAY.
000270         10  PM-MAX-RATE           PIC S9(3)V9(2).
000280         10  FILLER                PIC X(15).
000290     05  FILLER                    PIC X(3).
