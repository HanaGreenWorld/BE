000010*----------------------------------------------------------------*
000020*  PTLEDGR  --  POSTED POINT LEDGER RECORD (OUTPUT OF EGR010)    *
000030*  ONE RECORD WRITTEN FOR EVERY REQUEST SUCCESSFULLY POSTED.     *
000040*  POINTS-SIGNED CARRIES THE SIGN CONVENTION -- POSITIVE FOR     *
000050*  EARNS, NEGATIVE FOR CONVERTS AND USES.  RECORD LENGTH 66.     *
000060*----------------------------------------------------------------*
000070 01  WS-SAL-PT-LEDGER.
000080     05  PL-TXN-DATE               PIC 9(8).
000090     05  PL-MEMBER-ID              PIC 9(9).
000100     05  PL-TXN-TYPE               PIC X(1).
000110     05  PL-CATEGORY               PIC X(2).
000120     05  PL-POINTS-SIGNED          PIC S9(7).
000130     05  PL-BALANCE-AFTER          PIC S9(9).
000140     05  PL-DESCRIPTION            PIC X(30).
