000010*----------------------------------------------------------------*
000020*  PTXNREQ  --  DAILY POINT TRANSACTION REQUEST RECORD           *
000030*  ARRIVAL-ORDER SEQUENTIAL FILE, ONE REQUEST PER EARN/CONVERT/  *
000040*  USE ACTION.  RECORD LENGTH IS 65 BYTES.                       *
000050*----------------------------------------------------------------*
000060 01  WS-ENT-PTXN-REQUEST.
000070     05  PQ-TXN-DATE               PIC 9(8).
000080     05  PQ-MEMBER-ID              PIC 9(9).
000090     05  PQ-TXN-TYPE               PIC X(1).
000100         88  PQ-TYPE-EARN              VALUE 'E'.
000110         88  PQ-TYPE-CONVERT           VALUE 'C'.
000120         88  PQ-TYPE-USE               VALUE 'U'.
000130     05  PQ-CATEGORY               PIC X(2).
000140         88  PQ-CAT-QUIZ                VALUE 'QZ'.
000150         88  PQ-CAT-WALK                VALUE 'WK'.
000160         88  PQ-CAT-ERECEIPT             VALUE 'ER'.
000170         88  PQ-CAT-ECOCHALLENGE        VALUE 'EC'.
000180         88  PQ-CAT-ECOMERCHANT         VALUE 'EM'.
000190         88  PQ-CAT-TEAMCHALLENGE       VALUE 'TC'.
000200         88  PQ-CAT-HANAMONEY           VALUE 'HM'.
000210         88  PQ-CAT-DONATION            VALUE 'DN'.
000220     05  PQ-UNITS                  PIC 9(7).
000230     05  PQ-POINTS-AMOUNT          PIC 9(7).
000240     05  PQ-DESCRIPTION            PIC X(30).
000250     05  FILLER                    PIC X(1).
