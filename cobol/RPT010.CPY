000010*----------------------------------------------------------------*
000020*  RPT010  --  POINT POSTING SUMMARY REPORT LINE LAYOUTS (U1)    *
000030*  ONE PHYSICAL 132-BYTE PRINT AREA, OVERLAID BY EACH LINE       *
000040*  FORMAT NEEDED FOR THE REPORT.  MOVE THE WANTED GROUP, THEN    *
000050*  WRITE R010-PRINT-REC.                                         *
000060*----------------------------------------------------------------*
000070 01  R010-PRINT-REC                PIC X(132).
000080
000090 01  R010-HEADING-1 REDEFINES R010-PRINT-REC.
000100     05  FILLER                    PIC X(10) VALUE SPACES.
000110     05  FILLER                    PIC X(38)
000120                       VALUE 'ECO-SEED POINT POSTING SUMMARY'.
000130     05  FILLER                    PIC X(11) VALUE 'RUN DATE : '.
000140     05  R010-H1-RUN-DATE.
000150         10  R010-H1-RUN-DATE-MM   PIC 99.
000160         10  FILLER                PIC X(1) VALUE '/'.
000170         10  R010-H1-RUN-DATE-DD   PIC 99.
000180         10  FILLER                PIC X(1) VALUE '/'.
000190         10  R010-H1-RUN-DATE-YYYY PIC 9999.
000200     05  FILLER                    PIC X(63) VALUE SPACES.
000210
000220 01  R010-HEADING-2 REDEFINES R010-PRINT-REC.
000230     05  FILLER                    PIC X(2)  VALUE SPACES.
000240     05  FILLER                    PIC X(11) VALUE 'MEMBER-ID'.
000250     05  FILLER                    PIC X(22) VALUE 'MEMBER NAME'.
000260     05  FILLER                    PIC X(15) VALUE 'EARNED'.
000270     05  FILLER                    PIC X(15) VALUE 'CONVERTED'.
000280     05  FILLER                    PIC X(15) VALUE 'USED'.
000290     05  FILLER                    PIC X(18)
000300                       VALUE 'CLOSING BALANCE'.
000310     05  FILLER                    PIC X(34) VALUE SPACES.
000320
000330 01  R010-DETAIL-LINE REDEFINES R010-PRINT-REC.
000340     05  FILLER                    PIC X(2)  VALUE SPACES.
000350     05  R010-DT-MEMBER-ID         PIC 9(9).
000360     05  FILLER                    PIC X(2)  VALUE SPACES.
000370     05  R010-DT-MEMBER-NAME       PIC X(20).
000380     05  FILLER                    PIC X(2)  VALUE SPACES.
000390     05  R010-DT-EARNED            PIC ---,---,--9.
000400     05  FILLER                    PIC X(4)  VALUE SPACES.
000410     05  R010-DT-CONVERTED         PIC ---,---,--9.
000420     05  FILLER                    PIC X(4)  VALUE SPACES.
000430     05  R010-DT-USED              PIC ---,---,--9.
000440     05  FILLER                    PIC X(4)  VALUE SPACES.
000450     05  R010-DT-CLOSING-BAL       PIC ---,---,--9.
000460     05  FILLER                    PIC X(41) VALUE SPACES.
000470
000480 01  R010-REJECT-LINE REDEFINES R010-PRINT-REC.
000490     05  FILLER                    PIC X(2)  VALUE SPACES.
000500     05  FILLER                    PIC X(9)  VALUE '*REJECT* '.
000510     05  R010-RJ-MEMBER-ID         PIC 9(9).
000520     05  FILLER                    PIC X(2)  VALUE SPACES.
000530     05  R010-RJ-TXN-TYPE          PIC X(1).
000540     05  FILLER                    PIC X(1)  VALUE SPACES.
000550     05  R010-RJ-CATEGORY          PIC X(2).
000560     05  FILLER                    PIC X(2)  VALUE SPACES.
000570     05  R010-RJ-ERROR-CODE        PIC X(20).
000580     05  FILLER                    PIC X(84) VALUE SPACES.
000590
000600 01  R010-TOTAL-LINE REDEFINES R010-PRINT-REC.
000610     05  FILLER                    PIC X(2)  VALUE SPACES.
000620     05  FILLER                    PIC X(15)
000630                       VALUE 'REQUESTS READ'.
000640     05  R010-TL-READ              PIC ZZZ,ZZ9.
000650     05  FILLER                    PIC X(4)  VALUE SPACES.
000660     05  FILLER                    PIC X(9)  VALUE 'POSTED'.
000670     05  R010-TL-POSTED            PIC ZZZ,ZZ9.
000680     05  FILLER                    PIC X(4)  VALUE SPACES.
000690     05  FILLER                    PIC X(10) VALUE 'REJECTED'.
000700     05  R010-TL-REJECTED          PIC ZZZ,ZZ9.
000710     05  FILLER                    PIC X(67) VALUE SPACES.
000720
000730 01  R010-TOTAL-LINE-2 REDEFINES R010-PRINT-REC.
000740     05  FILLER                    PIC X(2)  VALUE SPACES.
000750     05  FILLER                    PIC X(14) VALUE 'TOTAL EARNED'.
000760     05  R010-TL-EARNED            PIC ---,---,--9.
000770     05  FILLER                    PIC X(4)  VALUE SPACES.
000780     05  FILLER                    PIC X(16)
000790                       VALUE 'TOTAL CONVERTED'.
000800     05  R010-TL-CONVERTED         PIC ---,---,--9.
000810     05  FILLER                    PIC X(4)  VALUE SPACES.
000820     05  FILLER                    PIC X(11) VALUE 'TOTAL USED'.
000830     05  R010-TL-USED              PIC ---,---,--9.
000840     05  FILLER                    PIC X(48) VALUE SPACES.
