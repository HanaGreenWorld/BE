000010*----------------------------------------------------------------*
000020*  RPT020  --  ECO LEVEL CHANGE REPORT LINE LAYOUTS (U2)         *
000030*----------------------------------------------------------------*
000040 01  R020-PRINT-REC                PIC X(132).
000050
000060 01  R020-HEADING-1 REDEFINES R020-PRINT-REC.
000070     05  FILLER                    PIC X(10) VALUE SPACES.
000080     05  FILLER                    PIC X(30)
000090                       VALUE 'ECO LEVEL CHANGE REPORT'.
000100     05  FILLER                    PIC X(11) VALUE 'RUN DATE : '.
000110     05  R020-H1-RUN-DATE.
000120         10  R020-H1-RUN-DATE-MM   PIC 99.
000130         10  FILLER                PIC X(1) VALUE '/'.
000140         10  R020-H1-RUN-DATE-DD   PIC 99.
000150         10  FILLER                PIC X(1) VALUE '/'.
000160         10  R020-H1-RUN-DATE-YYYY PIC 9999.
000170     05  FILLER                    PIC X(71) VALUE SPACES.
000180
000190 01  R020-HEADING-2 REDEFINES R020-PRINT-REC.
000200     05  FILLER                    PIC X(2)  VALUE SPACES.
000210     05  FILLER                    PIC X(11) VALUE 'MEMBER-ID'.
000220     05  FILLER                    PIC X(22) VALUE 'MEMBER NAME'.
000230     05  FILLER                    PIC X(14) VALUE 'OLD LEVEL'.
000240     05  FILLER                    PIC X(14) VALUE 'NEW LEVEL'.
000250     05  FILLER                    PIC X(14) VALUE 'TOTAL PTS'.
000260     05  FILLER                    PIC X(10) VALUE 'PROG PCT'.
000270     05  FILLER                    PIC X(15) VALUE 'PTS TO NEXT'.
000280     05  FILLER                    PIC X(30) VALUE SPACES.
000290
000300 01  R020-DETAIL-LINE REDEFINES R020-PRINT-REC.
000310     05  FILLER                    PIC X(2)  VALUE SPACES.
000320     05  R020-DT-MEMBER-ID         PIC 9(9).
000330     05  FILLER                    PIC X(2)  VALUE SPACES.
000340     05  R020-DT-MEMBER-NAME       PIC X(20).
000350     05  FILLER                    PIC X(2)  VALUE SPACES.
000360     05  R020-DT-OLD-LEVEL         PIC X(12).
000370     05  FILLER                    PIC X(2)  VALUE SPACES.
000380     05  R020-DT-NEW-LEVEL         PIC X(12).
000390     05  FILLER                    PIC X(2)  VALUE SPACES.
000400     05  R020-DT-TOTAL-POINTS      PIC ZZ,ZZZ,ZZ9.
000410     05  FILLER                    PIC X(2)  VALUE SPACES.
000420     05  R020-DT-PROGRESS-PCT      PIC ZZ9.99.
000430     05  FILLER                    PIC X(2)  VALUE SPACES.
000440     05  R020-DT-PTS-TO-NEXT       PIC ZZ,ZZZ,ZZ9.
000450     05  FILLER                    PIC X(39) VALUE SPACES.
000460
000470 01  R020-TOTAL-LINE REDEFINES R020-PRINT-REC.
000480     05  FILLER                    PIC X(2)  VALUE SPACES.
000490     05  FILLER                    PIC X(20)
000500                       VALUE 'MEMBERS WITH LEVEL '.
000510     05  FILLER                    PIC X(9)  VALUE 'CHANGES:'.
000520     05  R020-TL-CHANGE-COUNT      PIC ZZZ,ZZ9.
000530     05  FILLER                    PIC X(94) VALUE SPACES.
