000010*----------------------------------------------------------------*
000020*  RPT030  --  TEAM RANKING AND STATISTICS REPORT LINES (U3)     *
000030*----------------------------------------------------------------*
000040 01  R030-PRINT-REC                PIC X(132).
000050
000060 01  R030-HEADING-1 REDEFINES R030-PRINT-REC.
000070     05  FILLER                    PIC X(10) VALUE SPACES.
000080     05  FILLER                    PIC X(26)
000090                       VALUE 'TOP TEAM RANKING REPORT'.
000100     05  FILLER                    PIC X(19)
000110                       VALUE 'PROCESSING MONTH : '.
000120     05  R030-H1-YEAR-MONTH        PIC 9999/99.
000130     05  FILLER                    PIC X(70) VALUE SPACES.
000140
000150 01  R030-HEADING-2 REDEFINES R030-PRINT-REC.
000160     05  FILLER                    PIC X(2)  VALUE SPACES.
000170     05  FILLER                    PIC X(6)  VALUE 'RANK'.
000180     05  FILLER                    PIC X(4)  VALUE SPACES.
000190     05  FILLER                    PIC X(9)  VALUE 'TEAM-ID'.
000200     05  FILLER                    PIC X(3)  VALUE SPACES.
000210     05  FILLER                    PIC X(22) VALUE 'TEAM NAME'.
000220     05  FILLER                    PIC X(16)
000230                       VALUE 'MONTHLY POINTS'.
000240     05  FILLER                    PIC X(15) VALUE 'TOTAL POINTS'.
000250     05  FILLER                    PIC X(10) VALUE 'MEMBERS'.
000260     05  FILLER                    PIC X(12) VALUE 'CARBON KG'.
000270     05  FILLER                    PIC X(33) VALUE SPACES.
000280
000290 01  R030-DETAIL-LINE REDEFINES R030-PRINT-REC.
000300     05  FILLER                    PIC X(2)  VALUE SPACES.
000310     05  R030-DT-RANK              PIC ZZ9.
000320     05  FILLER                    PIC X(7)  VALUE SPACES.
000330     05  R030-DT-TEAM-ID           PIC 9(7).
000340     05  FILLER                    PIC X(3)  VALUE SPACES.
000350     05  R030-DT-TEAM-NAME         PIC X(20).
000360     05  FILLER                    PIC X(2)  VALUE SPACES.
000370     05  R030-DT-MONTHLY-POINTS    PIC ZZ,ZZZ,ZZ9.
000380     05  FILLER                    PIC X(4)  VALUE SPACES.
000390     05  R030-DT-TOTAL-POINTS      PIC ZZ,ZZZ,ZZ9.
000400     05  FILLER                    PIC X(4)  VALUE SPACES.
000410     05  R030-DT-MEMBERS           PIC ZZ9.
000420     05  FILLER                    PIC X(6)  VALUE SPACES.
000430     05  R030-DT-CARBON-KG         PIC ZZ,ZZ9.
000440     05  FILLER                    PIC X(45) VALUE SPACES.
000450
000460 01  R030-TREND-LINE REDEFINES R030-PRINT-REC.
000470     05  FILLER                    PIC X(4)  VALUE SPACES.
000480     05  FILLER                    PIC X(15)
000490                       VALUE '  PREV RANK : '.
000500     05  R030-TR-PREV-RANK         PIC ZZ9.
000510     05  FILLER                    PIC X(4)  VALUE SPACES.
000520     05  FILLER                    PIC X(9)  VALUE 'TREND : '.
000530     05  R030-TR-TREND             PIC X(4).
000540     05  FILLER                    PIC X(4)  VALUE SPACES.
000550     05  FILLER                    PIC X(14)
000560                       VALUE 'RANK CHANGE : '.
000570     05  R030-TR-RANK-CHANGE       PIC ---9.
000580     05  FILLER                    PIC X(71) VALUE SPACES.
000590
000600 01  R030-TOTAL-LINE REDEFINES R030-PRINT-REC.
000610     05  FILLER                    PIC X(2)  VALUE SPACES.
000620     05  FILLER                    PIC X(24)
000630                       VALUE 'ACTIVE TEAMS REPORTED : '.
000640     05  R030-TL-ACTIVE-TEAMS      PIC ZZZ,ZZ9.
000650     05  FILLER                    PIC X(99) VALUE SPACES.
