000010*----------------------------------------------------------------*
000020*  RPT040  --  TEAM MEMBERSHIP DISPOSITION REPORT LINES (U4)     *
000030*----------------------------------------------------------------*
000040 01  R040-PRINT-REC                PIC X(132).
000050
000060 01  R040-HEADING-1 REDEFINES R040-PRINT-REC.
000070     05  FILLER                    PIC X(10) VALUE SPACES.
000080     05  FILLER                    PIC X(34)
000090                       VALUE 'TEAM MEMBERSHIP DISPOSITION REPORT'.
000100     05  FILLER                    PIC X(11) VALUE 'RUN DATE : '.
000110     05  R040-H1-RUN-DATE.
000120         10  R040-H1-RUN-DATE-MM   PIC 99.
000130         10  FILLER                PIC X(1) VALUE '/'.
000140         10  R040-H1-RUN-DATE-DD   PIC 99.
000150         10  FILLER                PIC X(1) VALUE '/'.
000160         10  R040-H1-RUN-DATE-YYYY PIC 9999.
000170     05  FILLER                    PIC X(67) VALUE SPACES.
000180
000190 01  R040-HEADING-2 REDEFINES R040-PRINT-REC.
000200     05  FILLER                    PIC X(2)  VALUE SPACES.
000210     05  FILLER                    PIC X(8)  VALUE 'REQ TYP'.
000220     05  FILLER                    PIC X(4)  VALUE SPACES.
000230     05  FILLER                    PIC X(11) VALUE 'MEMBER-ID'.
000240     05  FILLER                    PIC X(4)  VALUE SPACES.
000250     05  FILLER                    PIC X(9)  VALUE 'TEAM-ID'.
000260     05  FILLER                    PIC X(4)  VALUE SPACES.
000270     05  FILLER                    PIC X(12) VALUE 'DISPOSITION'.
000280     05  FILLER                    PIC X(20) VALUE 'ERROR CODE'.
000290     05  FILLER                    PIC X(58) VALUE SPACES.
000300
000310 01  R040-DETAIL-LINE REDEFINES R040-PRINT-REC.
000320     05  FILLER                    PIC X(2)  VALUE SPACES.
000330     05  R040-DT-REQ-TYPE          PIC X(1).
000340     05  FILLER                    PIC X(10) VALUE SPACES.
000350     05  R040-DT-MEMBER-ID         PIC 9(9).
000360     05  FILLER                    PIC X(6)  VALUE SPACES.
000370     05  R040-DT-TEAM-ID           PIC 9(7).
000380     05  FILLER                    PIC X(6)  VALUE SPACES.
000390     05  R040-DT-DISPOSITION       PIC X(8).
000400     05  FILLER                    PIC X(4)  VALUE SPACES.
000410     05  R040-DT-ERROR-CODE        PIC X(20).
000420     05  FILLER                    PIC X(59) VALUE SPACES.
000430
000440 01  R040-TOTAL-LINE REDEFINES R040-PRINT-REC.
000450     05  FILLER                    PIC X(2)  VALUE SPACES.
000460     05  FILLER                    PIC X(16)
000470                       VALUE 'TOTAL ACCEPTED :'.
000480     05  R040-TL-ACCEPTED          PIC ZZZ,ZZ9.
000490     05  FILLER                    PIC X(4)  VALUE SPACES.
000500     05  FILLER                    PIC X(16)
000510                       VALUE 'TOTAL REJECTED :'.
000520     05  R040-TL-REJECTED          PIC ZZZ,ZZ9.
000530     05  FILLER                    PIC X(80) VALUE SPACES.
