000010*----------------------------------------------------------------*
000020*  RPT050  --  GREEN FINANCIAL PRODUCT CATALOG REPORT LINES (U5) *
000030*----------------------------------------------------------------*
000040 01  R050-PRINT-REC                PIC X(132).
000050
000060 01  R050-HEADING-1 REDEFINES R050-PRINT-REC.
000070     05  FILLER                    PIC X(10) VALUE SPACES.
000080     05  FILLER                    PIC X(34)
000090                       VALUE 'GREEN FINANCIAL PRODUCT CATALOG'.
000100     05  FILLER                    PIC X(11) VALUE 'RUN DATE : '.
000110     05  R050-H1-RUN-DATE.
000120         10  R050-H1-RUN-DATE-MM   PIC 99.
000130         10  FILLER                PIC X(1) VALUE '/'.
000140         10  R050-H1-RUN-DATE-DD   PIC 99.
000150         10  FILLER                PIC X(1) VALUE '/'.
000160         10  R050-H1-RUN-DATE-YYYY PIC 9999.
000170     05  FILLER                    PIC X(67) VALUE SPACES.
000180
000190 01  R050-TYPE-HEADING REDEFINES R050-PRINT-REC.
000200     05  FILLER                    PIC X(10) VALUE SPACES.
000210     05  FILLER                    PIC X(20)
000220                       VALUE 'PRODUCT TYPE :'.
000230     05  R050-TH-TYPE-NAME         PIC X(12).
000240     05  FILLER                    PIC X(90) VALUE SPACES.
000250
000260 01  R050-COLUMN-HEADING REDEFINES R050-PRINT-REC.
000270     05  FILLER                    PIC X(2)  VALUE SPACES.
000280     05  FILLER                    PIC X(11) VALUE 'PRODUCT-ID'.
000290     05  FILLER                    PIC X(32) VALUE 'PRODUCT NAME'.
000300     05  FILLER                    PIC X(9)  VALUE 'RATE 1'.
000310     05  FILLER                    PIC X(9)  VALUE 'RATE 2'.
000320     05  FILLER                    PIC X(9)  VALUE 'RATE 3'.
000330     05  FILLER                    PIC X(18) VALUE 'AMOUNT RANGE'.
000340     05  FILLER                    PIC X(8)  VALUE 'TERM'.
000350     05  FILLER                    PIC X(34) VALUE SPACES.
000360
000370 01  R050-DETAIL-LINE REDEFINES R050-PRINT-REC.
000380     05  FILLER                    PIC X(2)  VALUE SPACES.
000390     05  R050-DT-PRODUCT-ID        PIC 9(7).
000400     05  FILLER                    PIC X(2)  VALUE SPACES.
000410     05  R050-DT-PRODUCT-NAME      PIC X(30).
000420     05  FILLER                    PIC X(2)  VALUE SPACES.
000430     05  R050-DT-RATE-1            PIC ZZ9.99.
000440     05  FILLER                    PIC X(3)  VALUE SPACES.
000450     05  R050-DT-RATE-2            PIC ZZ9.99.
000460     05  FILLER                    PIC X(3)  VALUE SPACES.
000470     05  R050-DT-RATE-3            PIC ZZ9.99.
000480     05  FILLER                    PIC X(3)  VALUE SPACES.
000490     05  R050-DT-MIN-AMOUNT        PIC Z(9)9.
000500     05  FILLER                    PIC X(1)  VALUE '-'.
000510     05  R050-DT-MAX-AMOUNT        PIC Z(9)9.
000520     05  FILLER                    PIC X(2)  VALUE SPACES.
000530     05  R050-DT-TERM              PIC ZZ9.
000540     05  FILLER                    PIC X(36) VALUE SPACES.
000550
000560 01  R050-ERROR-LINE REDEFINES R050-PRINT-REC.
000570     05  FILLER                    PIC X(2)  VALUE SPACES.
000580     05  FILLER                    PIC X(9)  VALUE '*ERROR* '.
000590     05  R050-ER-PRODUCT-ID        PIC 9(7).
000600     05  FILLER                    PIC X(2)  VALUE SPACES.
000610     05  R050-ER-BAD-TYPE          PIC X(1).
000620     05  FILLER                    PIC X(2)  VALUE SPACES.
000630     05  FILLER                    PIC X(20)
000640                       VALUE 'UNKNOWN PRODUCT TYPE'.
000650     05  FILLER                    PIC X(89) VALUE SPACES.
000660
000670 01  R050-TYPE-TOTAL-LINE REDEFINES R050-PRINT-REC.
000680     05  FILLER                    PIC X(10) VALUE SPACES.
000690     05  FILLER                    PIC X(14) VALUE 'PRODUCTS IN '.
000700     05  R050-TT-TYPE-NAME         PIC X(12).
000710     05  FILLER                    PIC X(3)  VALUE ' : '.
000720     05  R050-TT-TYPE-COUNT        PIC ZZZ,ZZ9.
000730     05  FILLER                    PIC X(86) VALUE SPACES.
000740
000750 01  R050-GRAND-TOTAL-LINE REDEFINES R050-PRINT-REC.
000760     05  FILLER                    PIC X(2)  VALUE SPACES.
000770     05  FILLER                    PIC X(23)
000780                       VALUE 'TOTAL PRODUCTS LISTED :'.
000790     05  R050-GT-PRODUCT-COUNT     PIC ZZZ,ZZ9.
000800     05  FILLER                    PIC X(4)  VALUE SPACES.
000810     05  FILLER                    PIC X(20)
000820                       VALUE 'UNKNOWN TYPE ERRORS:'.
000830     05  R050-GT-ERROR-COUNT       PIC ZZZ,ZZ9.
000840     05  FILLER                    PIC X(69) VALUE SPACES.
