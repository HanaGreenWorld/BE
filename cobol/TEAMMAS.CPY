000010*----------------------------------------------------------------*
000020*  TEAMMAS  --  TEAM MASTER RECORD                               *
000030*  ONE RECORD PER TEAM, SORTED ASCENDING ON TM-TEAM-ID.          *
000040*  RECORD LENGTH IS 40 BYTES.                                    *
000050*----------------------------------------------------------------*
000060 01  WS-ENT-TEAM-MASTER.
000070     05  TM-TEAM-ID                PIC 9(7).
000080     05  TM-TEAM-NAME              PIC X(20).
000090     05  TM-TEAM-ACTIVE            PIC X(1).
000100         88  TM-ACTIVE-YES             VALUE 'Y'.
000110         88  TM-ACTIVE-NO              VALUE 'N'.
000120     05  TM-MAX-MEMBERS            PIC 9(3).
000130     05  TM-LEADER-ID              PIC 9(9).
