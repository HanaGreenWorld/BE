000010*----------------------------------------------------------------*
000020*  TEAMMBR  --  TEAM MEMBERSHIP RECORD                           *
000030*  INPUT/OUTPUT FILE, SORTED ASCENDING ON TB-MEMBER-ID.  THE     *
000040*  FILE IS REWRITTEN EACH RUN WITH THE MEMBERSHIP CHANGES        *
000050*  APPLIED BY EGR040.  RECORD LENGTH IS 18 BYTES.                *
000060*----------------------------------------------------------------*
000070 01  WS-TEAM-MEMBERSHIP.
000080     05  TB-MEMBER-ID              PIC 9(9).
000090     05  TB-TEAM-ID                PIC 9(7).
000100     05  TB-MEMBER-ROLE            PIC X(1).
000110         88  TB-ROLE-LEADER            VALUE 'L'.
000120         88  TB-ROLE-MEMBER            VALUE 'M'.
000130     05  TB-ACTIVE-FLAG            PIC X(1).
000140         88  TB-ACTIVE-YES             VALUE 'Y'.
000150         88  TB-ACTIVE-NO              VALUE 'N'.
