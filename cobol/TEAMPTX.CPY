000010*----------------------------------------------------------------*
000020*  TEAMPTX  --  TEAM POINT TRANSACTION RECORD (INPUT TO EGR030)  *
000030*  SORTED ASCENDING ON TP-TEAM-ID.  RECORD LENGTH IS 22 BYTES.   *
000040*----------------------------------------------------------------*
000050 01  WS-ENT-TEAM-PT-TXN.
000060     05  TP-TEAM-ID                PIC 9(7).
000070     05  TP-YEAR-MONTH             PIC 9(6).
000080     05  TP-POINTS                 PIC S9(9).
